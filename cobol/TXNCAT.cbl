000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TXNCAT.
000300 AUTHOR. R B DUNCAN.
000400 INSTALLATION. PREDICTIVE TXN INTELLIGENCE UNIT.
000500 DATE-WRITTEN. 03/14/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM      TXNCAT                                        *
001100*    TRANSACTION CATEGORIZER -- NIGHTLY STEP 1.                  *
001200*                                                                *
001300*    READS THE TRANSACTION-FILE AND, FOR EACH DETAIL RECORD,     *
001400*    LOWER-CASES THE MERCHANT/CHANNEL FIELD AND SEARCHES A       *
001500*    FIXED-ORDER TABLE OF SPENDING CATEGORIES FOR THE FIRST      *
001600*    KEYWORD THAT APPEARS AS A SUBSTRING.  THE MATCHING          *
001700*    CATEGORY (OR 'OTHER' WHEN NOTHING MATCHES OR THE CHANNEL    *
001800*    IS BLANK) IS WRITTEN TO CATEGORIZED-FILE ALONG WITH THE     *
001900*    TRANSACTION ID, CUSTOMER ID AND AMOUNT.  ONE OUTPUT RECORD  *
002000*    IS PRODUCED FOR EVERY INPUT RECORD.                         *
002100*                                                                *
002200*    THE CATEGORIZED-FILE FEEDS TXNSTAT (SPENDING ANALYSIS),     *
002300*    BUT THIS PROGRAM DOES NOT ITSELF ACCUMULATE STATISTICS.     *
002400*                                                                *
002500*    AMENDMENT HISTORY                                          *
002600*    DATE      INIT  REQUEST   DESCRIPTION                      *
002700*    03/14/94  RBD   PTI-0001  ORIGINAL PROGRAM                 *
002800*    09/22/95  KLM   PTI-0034  ADDED SUBSCRIPTION AND INSURANCE  *
002900*                              CATEGORIES PER MARKETING REQUEST  *
003000*    06/04/97  RBD   PTI-0058  CHANGED KEYWORD MATCH FROM        *
003100*                              EXACT WORD TO SUBSTRING -- 'GAS   *
003200*                              STATION' WAS FALLING THROUGH TO   *
003300*                              OTHER                             *
003400*    01/14/99  JAT   PTI-0091  Y2K REVIEW -- TXN-DATE ALREADY 4- *
003500*                              DIGIT CENTURY, NO CHANGE REQUIRED *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
004400         ORGANIZATION IS SEQUENTIAL
004500         ACCESS IS SEQUENTIAL
004600         FILE STATUS IS WS-TRANFILE-STATUS.
004700     SELECT CATEGORIZED-FILE ASSIGN TO CATGFILE
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS IS SEQUENTIAL
005000         FILE STATUS IS WS-CATGFILE-STATUS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  TRANSACTION-FILE
005400     LABEL RECORDS ARE STANDARD
005500     BLOCK CONTAINS 0 RECORDS
005600     RECORDING MODE IS F.
005700     COPY TXNREC.
005800 FD  CATEGORIZED-FILE
005900     LABEL RECORDS ARE STANDARD
006000     BLOCK CONTAINS 0 RECORDS
006100     RECORDING MODE IS F.
006200 01  CAT-OUT-REC.
006300     05  CAT-TXN-ID                 PIC X(12).
006400     05  CAT-CUSTOMER-ID            PIC X(10).
006500     05  CAT-AMOUNT                 PIC S9(9)V99 COMP-3.
006600     05  CAT-CATEGORY-NAME          PIC X(15).
006700     05  FILLER                     PIC X(7).
006800******************************************************************
006900 WORKING-STORAGE SECTION.
007000******************************************************************
007100 01  WS-FIELDS.
007200     05  WS-TRANFILE-STATUS         PIC X(2) VALUE SPACES.
007300     05  WS-CATGFILE-STATUS         PIC X(2) VALUE SPACES.
007400     05  WS-TRAN-FILE-EOF           PIC X(1) VALUE 'N'.
007500         88  TRAN-FILE-AT-EOF          VALUE 'Y'.
007600     05  WS-CATEGORY-FOUND          PIC X(1) VALUE 'N'.
007700         88  CATEGORY-WAS-FOUND        VALUE 'Y'.
007750     05  FILLER                     PIC X(1) VALUE SPACE.
007800 01  WS-COUNTERS.
007900     05  WS-RECS-READ               PIC S9(9) COMP-3 VALUE ZERO.
008000     05  WS-RECS-WRITTEN            PIC S9(9) COMP-3 VALUE ZERO.
008100     05  WS-RECS-OTHER              PIC S9(9) COMP-3 VALUE ZERO.
008150     05  FILLER                     PIC X(1) VALUE SPACE.
008200******************************************************************
008300*    CHANNEL AND KEYWORD WORK AREAS -- INSPECT ... CONVERTING    *
008400*    NEEDS A MOVABLE COPY, THE FD FIELD ITSELF IS NOT TOUCHED.   *
008500******************************************************************
008600 01  WS-CHANNEL-WORK.
008700     05  WS-CHANNEL-LC              PIC X(30) VALUE SPACES.
008800     05  WS-CHANNEL-LC-DUMP REDEFINES WS-CHANNEL-LC
008900                                    PIC X(30).
009000     05  WS-KEYWORD-LC              PIC X(15) VALUE SPACES.
009100     05  WS-KEYWORD-LC-DUMP REDEFINES WS-KEYWORD-LC
009200                                    PIC X(15).
009300     05  WS-MATCH-COUNT             PIC S9(3) COMP-3 VALUE ZERO.
009400     05  WS-KW-LEN                  PIC S9(2) COMP-3 VALUE ZERO.
009450     05  FILLER                     PIC X(1) VALUE SPACE.
009500******************************************************************
009600*    SPENDING-CATEGORY KEYWORD TABLE -- FIXED ORDER, FIRST       *
009700*    SUBSTRING MATCH WINS.  ONE ENTRY PER CATEGORY, UP TO TEN    *
009800*    KEYWORDS PER ENTRY, UNUSED KEYWORD SLOTS LEFT AS SPACES.    *
009900*    WS-CATEGORY-KEYWORD-LEN CARRIES THE TRUE LENGTH OF EACH     *
010000*    KEYWORD SO INSPECT DOES NOT TALLY THE TRAILING PAD SPACES.  *
010100******************************************************************
010200 01  WS-CATEGORY-TABLE.
010300     05  WS-CATEGORY-ENTRY OCCURS 11 TIMES INDEXED BY CAT-IDX.
010400         10  WS-CATEGORY-NAME       PIC X(15).
010500         10  WS-CATEGORY-KW OCCURS 10 TIMES
010600                     INDEXED BY KW-IDX.
010700             15  WS-CATEGORY-KEYWORD     PIC X(15).
010800             15  WS-CATEGORY-KEYWORD-LEN PIC S9(2) COMP-3.
010850     05  FILLER                     PIC X(1) VALUE SPACE.
010900 01  WS-CATEGORY-TABLE-DUMP REDEFINES WS-CATEGORY-TABLE.
011000     05  FILLER                     PIC X(2696).
011100******************************************************************
011200 LINKAGE SECTION.
011300******************************************************************
011400 PROCEDURE DIVISION.
011500******************************************************************
011600 000-MAIN-LINE.
011700     PERFORM 050-BUILD-CATEGORY-TABLE.
011800     PERFORM 900-OPEN-FILES.
011900     PERFORM 100-CATEGORIZE-RECORDS THROUGH 100-EXIT
012000             UNTIL TRAN-FILE-AT-EOF.
012100     PERFORM 950-CLOSE-FILES.
012200     DISPLAY 'TXNCAT RECORDS READ    = ' WS-RECS-READ.
012300     DISPLAY 'TXNCAT RECORDS WRITTEN = ' WS-RECS-WRITTEN.
012400     DISPLAY 'TXNCAT CATEGORY OTHER  = ' WS-RECS-OTHER.
012500     GOBACK.
012600******************************************************************
012700 050-BUILD-CATEGORY-TABLE.
012800     MOVE SPACES TO WS-CATEGORY-TABLE.
012900     PERFORM 051-LOAD-GROCERIES.
013000     PERFORM 052-LOAD-RESTAURANTS.
013100     PERFORM 053-LOAD-UTILITIES.
013200     PERFORM 054-LOAD-TRANSPORTATION.
013300     PERFORM 055-LOAD-SHOPPING.
013400     PERFORM 056-LOAD-ENTERTAINMENT.
013500     PERFORM 057-LOAD-HEALTHCARE.
013600     PERFORM 058-LOAD-SALARY.
013700     PERFORM 059-LOAD-TRANSFER.
013800     PERFORM 060-LOAD-INSURANCE.
013900     PERFORM 061-LOAD-SUBSCRIPTION.
014000 050-EXIT.
014100     EXIT.
014200******************************************************************
014300 051-LOAD-GROCERIES.
014400     MOVE 'Groceries'      TO WS-CATEGORY-NAME(1).
014500     MOVE 'GROCERY'        TO WS-CATEGORY-KEYWORD(1,1).
014600     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(1,1).
014700     MOVE 'SUPERMARKET'    TO WS-CATEGORY-KEYWORD(1,2).
014800     MOVE 11 TO WS-CATEGORY-KEYWORD-LEN(1,2).
014900     MOVE 'WHOLE FOODS'    TO WS-CATEGORY-KEYWORD(1,3).
015000     MOVE 11 TO WS-CATEGORY-KEYWORD-LEN(1,3).
015100     MOVE 'TRADER JOE'     TO WS-CATEGORY-KEYWORD(1,4).
015200     MOVE 10 TO WS-CATEGORY-KEYWORD-LEN(1,4).
015300     MOVE 'SAFEWAY'        TO WS-CATEGORY-KEYWORD(1,5).
015400     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(1,5).
015500     MOVE 'KROGER'         TO WS-CATEGORY-KEYWORD(1,6).
015600     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(1,6).
015700     MOVE 'WALMART'        TO WS-CATEGORY-KEYWORD(1,7).
015800     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(1,7).
015900     MOVE 'COSTCO'         TO WS-CATEGORY-KEYWORD(1,8).
016000     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(1,8).
016100     MOVE 'MARKET'         TO WS-CATEGORY-KEYWORD(1,9).
016200     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(1,9).
016300 051-EXIT.
016400     EXIT.
016500******************************************************************
016600 052-LOAD-RESTAURANTS.
016700     MOVE 'Restaurants'    TO WS-CATEGORY-NAME(2).
016800     MOVE 'RESTAURANT'     TO WS-CATEGORY-KEYWORD(2,1).
016900     MOVE 10 TO WS-CATEGORY-KEYWORD-LEN(2,1).
017000     MOVE 'CAFE'           TO WS-CATEGORY-KEYWORD(2,2).
017100     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(2,2).
017200     MOVE 'COFFEE'         TO WS-CATEGORY-KEYWORD(2,3).
017300     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(2,3).
017400     MOVE 'PIZZA'          TO WS-CATEGORY-KEYWORD(2,4).
017500     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(2,4).
017600     MOVE 'BURGER'         TO WS-CATEGORY-KEYWORD(2,5).
017700     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(2,5).
017800     MOVE 'DINING'         TO WS-CATEGORY-KEYWORD(2,6).
017900     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(2,6).
018000     MOVE 'FOOD DELIVERY'  TO WS-CATEGORY-KEYWORD(2,7).
018100     MOVE 13 TO WS-CATEGORY-KEYWORD-LEN(2,7).
018200     MOVE 'DOORDASH'       TO WS-CATEGORY-KEYWORD(2,8).
018300     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(2,8).
018400     MOVE 'UBEREATS'       TO WS-CATEGORY-KEYWORD(2,9).
018500     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(2,9).
018600     MOVE 'GRUBHUB'        TO WS-CATEGORY-KEYWORD(2,10).
018700     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(2,10).
018800 052-EXIT.
018900     EXIT.
019000******************************************************************
019100 053-LOAD-UTILITIES.
019200     MOVE 'Utilities'      TO WS-CATEGORY-NAME(3).
019300     MOVE 'ELECTRIC'       TO WS-CATEGORY-KEYWORD(3,1).
019400     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(3,1).
019500     MOVE 'WATER'          TO WS-CATEGORY-KEYWORD(3,2).
019600     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(3,2).
019700     MOVE 'GAS'            TO WS-CATEGORY-KEYWORD(3,3).
019800     MOVE 3  TO WS-CATEGORY-KEYWORD-LEN(3,3).
019900     MOVE 'INTERNET'       TO WS-CATEGORY-KEYWORD(3,4).
020000     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(3,4).
020100     MOVE 'PHONE'          TO WS-CATEGORY-KEYWORD(3,5).
020200     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(3,5).
020300     MOVE 'UTILITY'        TO WS-CATEGORY-KEYWORD(3,6).
020400     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(3,6).
020500     MOVE 'VERIZON'        TO WS-CATEGORY-KEYWORD(3,7).
020600     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(3,7).
020700     MOVE 'AT&T'           TO WS-CATEGORY-KEYWORD(3,8).
020800     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(3,8).
020900     MOVE 'COMCAST'        TO WS-CATEGORY-KEYWORD(3,9).
021000     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(3,9).
021100 053-EXIT.
021200     EXIT.
021300******************************************************************
021400 054-LOAD-TRANSPORTATION.
021500     MOVE 'Transportation' TO WS-CATEGORY-NAME(4).
021600     MOVE 'UBER'           TO WS-CATEGORY-KEYWORD(4,1).
021700     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(4,1).
021800     MOVE 'LYFT'           TO WS-CATEGORY-KEYWORD(4,2).
021900     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(4,2).
022000     MOVE 'TAXI'           TO WS-CATEGORY-KEYWORD(4,3).
022100     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(4,3).
022200     MOVE 'GAS STATION'    TO WS-CATEGORY-KEYWORD(4,4).
022300     MOVE 11 TO WS-CATEGORY-KEYWORD-LEN(4,4).
022400     MOVE 'PARKING'        TO WS-CATEGORY-KEYWORD(4,5).
022500     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(4,5).
022600     MOVE 'TRANSIT'        TO WS-CATEGORY-KEYWORD(4,6).
022700     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(4,6).
022800     MOVE 'AIRLINE'        TO WS-CATEGORY-KEYWORD(4,7).
022900     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(4,7).
023000     MOVE 'HOTEL'          TO WS-CATEGORY-KEYWORD(4,8).
023100     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(4,8).
023200     MOVE 'AIRBNB'         TO WS-CATEGORY-KEYWORD(4,9).
023300     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(4,9).
023400 054-EXIT.
023500     EXIT.
023600******************************************************************
023700 055-LOAD-SHOPPING.
023800     MOVE 'Shopping'       TO WS-CATEGORY-NAME(5).
023900     MOVE 'AMAZON'         TO WS-CATEGORY-KEYWORD(5,1).
024000     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(5,1).
024100     MOVE 'TARGET'         TO WS-CATEGORY-KEYWORD(5,2).
024200     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(5,2).
024300     MOVE 'MALL'           TO WS-CATEGORY-KEYWORD(5,3).
024400     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(5,3).
024500     MOVE 'STORE'          TO WS-CATEGORY-KEYWORD(5,4).
024600     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(5,4).
024700     MOVE 'SHOP'           TO WS-CATEGORY-KEYWORD(5,5).
024800     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(5,5).
024900     MOVE 'RETAIL'         TO WS-CATEGORY-KEYWORD(5,6).
025000     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(5,6).
025100     MOVE 'CLOTHING'       TO WS-CATEGORY-KEYWORD(5,7).
025200     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(5,7).
025300     MOVE 'APPAREL'        TO WS-CATEGORY-KEYWORD(5,8).
025400     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(5,8).
025500     MOVE 'EBAY'           TO WS-CATEGORY-KEYWORD(5,9).
025600     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(5,9).
025700     MOVE 'ETSY'           TO WS-CATEGORY-KEYWORD(5,10).
025800     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(5,10).
025900 055-EXIT.
026000     EXIT.
026100******************************************************************
026200 056-LOAD-ENTERTAINMENT.
026300     MOVE 'Entertainment'  TO WS-CATEGORY-NAME(6).
026400     MOVE 'MOVIE'          TO WS-CATEGORY-KEYWORD(6,1).
026500     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(6,1).
026600     MOVE 'CINEMA'         TO WS-CATEGORY-KEYWORD(6,2).
026700     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(6,2).
026800     MOVE 'NETFLIX'        TO WS-CATEGORY-KEYWORD(6,3).
026900     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(6,3).
027000     MOVE 'SPOTIFY'        TO WS-CATEGORY-KEYWORD(6,4).
027100     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(6,4).
027200     MOVE 'GAMING'         TO WS-CATEGORY-KEYWORD(6,5).
027300     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(6,5).
027400     MOVE 'CONCERT'        TO WS-CATEGORY-KEYWORD(6,6).
027500     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(6,6).
027600     MOVE 'THEATER'        TO WS-CATEGORY-KEYWORD(6,7).
027700     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(6,7).
027800     MOVE 'HULU'           TO WS-CATEGORY-KEYWORD(6,8).
027900     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(6,8).
028000     MOVE 'DISNEY'         TO WS-CATEGORY-KEYWORD(6,9).
028100     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(6,9).
028200     MOVE 'YOUTUBE'        TO WS-CATEGORY-KEYWORD(6,10).
028300     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(6,10).
028400 056-EXIT.
028500     EXIT.
028600******************************************************************
028700 057-LOAD-HEALTHCARE.
028800     MOVE 'Healthcare'     TO WS-CATEGORY-NAME(7).
028900     MOVE 'PHARMACY'       TO WS-CATEGORY-KEYWORD(7,1).
029000     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(7,1).
029100     MOVE 'DOCTOR'         TO WS-CATEGORY-KEYWORD(7,2).
029200     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(7,2).
029300     MOVE 'HOSPITAL'       TO WS-CATEGORY-KEYWORD(7,3).
029400     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(7,3).
029500     MOVE 'CLINIC'         TO WS-CATEGORY-KEYWORD(7,4).
029600     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(7,4).
029700     MOVE 'DENTAL'         TO WS-CATEGORY-KEYWORD(7,5).
029800     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(7,5).
029900     MOVE 'MEDICAL'        TO WS-CATEGORY-KEYWORD(7,6).
030000     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(7,6).
030100     MOVE 'CVS'            TO WS-CATEGORY-KEYWORD(7,7).
030200     MOVE 3  TO WS-CATEGORY-KEYWORD-LEN(7,7).
030300     MOVE 'WALGREENS'      TO WS-CATEGORY-KEYWORD(7,8).
030400     MOVE 9  TO WS-CATEGORY-KEYWORD-LEN(7,8).
030500     MOVE 'HEALTH'         TO WS-CATEGORY-KEYWORD(7,9).
030600     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(7,9).
030700 057-EXIT.
030800     EXIT.
030900******************************************************************
031000 058-LOAD-SALARY.
031100     MOVE 'Salary'         TO WS-CATEGORY-NAME(8).
031200     MOVE 'PAYROLL'        TO WS-CATEGORY-KEYWORD(8,1).
031300     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(8,1).
031400     MOVE 'SALARY'         TO WS-CATEGORY-KEYWORD(8,2).
031500     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(8,2).
031600     MOVE 'WAGE'           TO WS-CATEGORY-KEYWORD(8,3).
031700     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(8,3).
031800     MOVE 'EMPLOYER'       TO WS-CATEGORY-KEYWORD(8,4).
031900     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(8,4).
032000     MOVE 'DIRECT DEPOSIT' TO WS-CATEGORY-KEYWORD(8,5).
032100     MOVE 14 TO WS-CATEGORY-KEYWORD-LEN(8,5).
032200 058-EXIT.
032300     EXIT.
032400******************************************************************
032500 059-LOAD-TRANSFER.
032600     MOVE 'Transfer'       TO WS-CATEGORY-NAME(9).
032700     MOVE 'TRANSFER'       TO WS-CATEGORY-KEYWORD(9,1).
032800     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(9,1).
032900     MOVE 'PAYMENT'        TO WS-CATEGORY-KEYWORD(9,2).
033000     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(9,2).
033100     MOVE 'WIRE'           TO WS-CATEGORY-KEYWORD(9,3).
033200     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(9,3).
033300     MOVE 'ATM'            TO WS-CATEGORY-KEYWORD(9,4).
033400     MOVE 3  TO WS-CATEGORY-KEYWORD-LEN(9,4).
033500     MOVE 'CASH WITHDRAWAL' TO WS-CATEGORY-KEYWORD(9,5).
033600     MOVE 15 TO WS-CATEGORY-KEYWORD-LEN(9,5).
033700 059-EXIT.
033800     EXIT.
033900******************************************************************
034000 060-LOAD-INSURANCE.
034100     MOVE 'Insurance'      TO WS-CATEGORY-NAME(10).
034200     MOVE 'INSURANCE'      TO WS-CATEGORY-KEYWORD(10,1).
034300     MOVE 9  TO WS-CATEGORY-KEYWORD-LEN(10,1).
034400     MOVE 'PREMIUM'        TO WS-CATEGORY-KEYWORD(10,2).
034500     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(10,2).
034600     MOVE 'GEICO'          TO WS-CATEGORY-KEYWORD(10,3).
034700     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(10,3).
034800     MOVE 'STATE FARM'     TO WS-CATEGORY-KEYWORD(10,4).
034900     MOVE 10 TO WS-CATEGORY-KEYWORD-LEN(10,4).
035000     MOVE 'ALLSTATE'       TO WS-CATEGORY-KEYWORD(10,5).
035100     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(10,5).
035200 060-EXIT.
035300     EXIT.
035400******************************************************************
035500 061-LOAD-SUBSCRIPTION.
035600     MOVE 'Subscription'   TO WS-CATEGORY-NAME(11).
035700     MOVE 'SUBSCRIPTION'   TO WS-CATEGORY-KEYWORD(11,1).
035800     MOVE 12 TO WS-CATEGORY-KEYWORD-LEN(11,1).
035900     MOVE 'MEMBERSHIP'     TO WS-CATEGORY-KEYWORD(11,2).
036000     MOVE 10 TO WS-CATEGORY-KEYWORD-LEN(11,2).
036100     MOVE 'RECURRING'      TO WS-CATEGORY-KEYWORD(11,3).
036200     MOVE 9  TO WS-CATEGORY-KEYWORD-LEN(11,3).
036300     MOVE 'ANNUAL'         TO WS-CATEGORY-KEYWORD(11,4).
036400     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(11,4).
036500     MOVE 'MONTHLY'        TO WS-CATEGORY-KEYWORD(11,5).
036600     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(11,5).
036700 061-EXIT.
036800     EXIT.
036900******************************************************************
037000 100-CATEGORIZE-RECORDS.
037100     PERFORM 700-READ-TRANSACTION.
037200     IF TRAN-FILE-AT-EOF
037300         GO TO 100-EXIT.
037400     PERFORM 200-DETERMINE-CATEGORY.
037500     PERFORM 210-WRITE-CATEGORIZED-RECORD.
037600 100-EXIT.
037700     EXIT.
037800******************************************************************
037900*    LOWER-CASE THE CHANNEL FIELD (INSPECT ... CONVERTING, NO    *
038000*    INTRINSIC FUNCTIONS) AND SEARCH THE CATEGORY TABLE IN THE   *
038100*    LISTED ORDER.  FIRST KEYWORD FOUND AS A SUBSTRING WINS.     *
038200******************************************************************
038300 200-DETERMINE-CATEGORY.
038400     MOVE 'N' TO WS-CATEGORY-FOUND.
038500     MOVE SPACES TO CAT-CATEGORY-NAME.
038600     IF TXN-CHANNEL = SPACES
038700         MOVE 'Other' TO CAT-CATEGORY-NAME
038800         ADD 1 TO WS-RECS-OTHER
038900         GO TO 200-EXIT.
039000     MOVE TXN-CHANNEL TO WS-CHANNEL-LC.
039100     INSPECT WS-CHANNEL-LC
039200         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
039300                 TO 'abcdefghijklmnopqrstuvwxyz'.
039400     PERFORM VARYING CAT-IDX FROM 1 BY 1
039500             UNTIL CAT-IDX > 11 OR CATEGORY-WAS-FOUND
039600         PERFORM VARYING KW-IDX FROM 1 BY 1
039700                 UNTIL KW-IDX > 10 OR CATEGORY-WAS-FOUND
039800             IF WS-CATEGORY-KEYWORD-LEN(CAT-IDX, KW-IDX) > ZERO
039900                 PERFORM 220-TEST-KEYWORD
040000                 IF WS-MATCH-COUNT > ZERO
040100                     MOVE WS-CATEGORY-NAME(CAT-IDX)
040200                         TO CAT-CATEGORY-NAME
040300                     MOVE 'Y' TO WS-CATEGORY-FOUND.
040400     IF NOT CATEGORY-WAS-FOUND
040500         MOVE 'Other' TO CAT-CATEGORY-NAME
040600         ADD 1 TO WS-RECS-OTHER.
040700 200-EXIT.
040800     EXIT.
040900******************************************************************
041000*    220-TEST-KEYWORD -- LOWER-CASES THE CURRENT KEYWORD AND     *
041100*    TALLIES ITS OCCURRENCES IN THE LOWER-CASED CHANNEL, USING   *
041200*    THE STORED LENGTH SO THE TRAILING PAD SPACES ARE NOT PART   *
041300*    OF THE SEARCH ARGUMENT.                                    *
041400******************************************************************
041500 220-TEST-KEYWORD.
041600     MOVE ZERO TO WS-MATCH-COUNT.
041700     MOVE WS-CATEGORY-KEYWORD-LEN(CAT-IDX, KW-IDX) TO WS-KW-LEN.
041800     MOVE SPACES TO WS-KEYWORD-LC.
041900     MOVE WS-CATEGORY-KEYWORD(CAT-IDX, KW-IDX)(1:WS-KW-LEN)
042000         TO WS-KEYWORD-LC(1:WS-KW-LEN).
042100     INSPECT WS-KEYWORD-LC(1:WS-KW-LEN)
042200         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ&'
042300                 TO 'abcdefghijklmnopqrstuvwxyz&'.
042400     INSPECT WS-CHANNEL-LC TALLYING WS-MATCH-COUNT
042500         FOR ALL WS-KEYWORD-LC(1:WS-KW-LEN).
042600 220-EXIT.
042700     EXIT.
042800******************************************************************
042900 210-WRITE-CATEGORIZED-RECORD.
043000     MOVE TXN-ID          TO CAT-TXN-ID.
043100     MOVE TXN-CUSTOMER-ID TO CAT-CUSTOMER-ID.
043200     MOVE TXN-AMOUNT      TO CAT-AMOUNT.
043300     WRITE CAT-OUT-REC.
043400     ADD 1 TO WS-RECS-WRITTEN.
043500 210-EXIT.
043600     EXIT.
043700******************************************************************
043800 700-READ-TRANSACTION.
043900     READ TRANSACTION-FILE
044000         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
044100     IF WS-TRANFILE-STATUS = '00'
044200         ADD 1 TO WS-RECS-READ
044300     ELSE
044400     IF WS-TRANFILE-STATUS = '10'
044500         MOVE 'Y' TO WS-TRAN-FILE-EOF
044600     ELSE
044700         DISPLAY 'TXNCAT - TRANSACTION FILE READ ERROR, STATUS='
044800                 WS-TRANFILE-STATUS
044900         MOVE 'Y' TO WS-TRAN-FILE-EOF.
045000 700-EXIT.
045100     EXIT.
045200******************************************************************
045300 900-OPEN-FILES.
045400     OPEN INPUT  TRANSACTION-FILE.
045500     OPEN OUTPUT CATEGORIZED-FILE.
045600     IF WS-TRANFILE-STATUS NOT = '00'
045700         DISPLAY 'TXNCAT - ERROR OPENING TRANSACTION FILE, RC='
045800                 WS-TRANFILE-STATUS
045900         MOVE 'Y' TO WS-TRAN-FILE-EOF.
046000     IF WS-CATGFILE-STATUS NOT = '00'
046100         DISPLAY 'TXNCAT - ERROR OPENING CATEGORIZED FILE, RC='
046200                 WS-CATGFILE-STATUS
046300         MOVE 'Y' TO WS-TRAN-FILE-EOF.
046400 900-EXIT.
046500     EXIT.
046600******************************************************************
046700 950-CLOSE-FILES.
046800     CLOSE TRANSACTION-FILE.
046900     CLOSE CATEGORIZED-FILE.
047000 950-EXIT.
047100     EXIT.
