000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TXNSTAT.
000300 AUTHOR. K L MERCER.
000400 INSTALLATION. PREDICTIVE TXN INTELLIGENCE UNIT.
000500 DATE-WRITTEN. 09/22/1995.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM      TXNSTAT                                       *
001100*    SPENDING PATTERN ANALYZER -- NIGHTLY STEP 2.                *
001200*                                                                *
001300*    READS TRANSACTION-FILE (SORTED BY TXN-DATE) AND BUILDS      *
001400*    THREE SETS OF RUNNING TOTALS -- ONE PER SPENDING CATEGORY   *
001500*    KEYWORD BUCKET, ONE PER CALENDAR DAY (CONTROL BREAK ON      *
001600*    TXN-DATE) AND ONE OVERALL -- AND PRINTS SPENDING-REPORT     *
001700*    AT END OF RUN.  THE PER-CATEGORY SPLIT USES THE SAME        *
001800*    FIXED-ORDER KEYWORD TABLE AS TXNCAT SO THE TWO PROGRAMS     *
001900*    AGREE ON WHICH BUCKET A CHANNEL FALLS INTO.                 *
002000*                                                                *
002100*    OVERALL COUNT/SUM/MIN/MAX IS ROLLED UP THROUGH THE          *
002200*    CALLED SUBPROGRAM TXNCALC RATHER THAN BEING COMPUTED        *
002300*    IN LINE, THE SAME WAY TXNCAT ROLLS UP ITS COUNTS.           *
002400*                                                                *
002500*    AMENDMENT HISTORY                                          *
002600*    DATE      INIT  REQUEST   DESCRIPTION                      *
002700*    09/22/95  KLM   PTI-0034  ORIGINAL PROGRAM                 *
002800*    06/04/97  RBD   PTI-0058  EMPTY-INPUT RUNS WERE ABENDING    *
002900*                              ON THE DIVIDE FOR OVERALL         *
003000*                              AVERAGE -- NOW PRINTS AN ERROR    *
003100*                              LINE AND SKIPS THE REPORT BODY    *
003200*    01/14/99  JAT   PTI-0091  Y2K REVIEW -- TXN-DATE ALREADY 4- *
003300*                              DIGIT CENTURY, NO CHANGE REQUIRED *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
004200         ORGANIZATION IS SEQUENTIAL
004300         ACCESS IS SEQUENTIAL
004400         FILE STATUS IS WS-TRANFILE-STATUS.
004500     SELECT SPENDING-REPORT ASSIGN TO SPNDRPT
004600         ORGANIZATION IS SEQUENTIAL
004700         ACCESS IS SEQUENTIAL
004800         FILE STATUS IS WS-SPNDRPT-STATUS.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  TRANSACTION-FILE
005200     LABEL RECORDS ARE STANDARD
005300     BLOCK CONTAINS 0 RECORDS
005400     RECORDING MODE IS F.
005500     COPY TXNREC.
005600 FD  SPENDING-REPORT
005700     LABEL RECORDS ARE STANDARD
005800     RECORDING MODE IS F.
005900 01  SPND-PRINT-LINE.
005910     05  FILLER                     PIC X(132).
006000******************************************************************
006100 WORKING-STORAGE SECTION.
006200******************************************************************
006300 01  WS-FIELDS.
006400     05  WS-TRANFILE-STATUS         PIC X(2) VALUE SPACES.
006500     05  WS-SPNDRPT-STATUS          PIC X(2) VALUE SPACES.
006600     05  WS-TRAN-FILE-EOF           PIC X(1) VALUE 'N'.
006700         88  TRAN-FILE-AT-EOF          VALUE 'Y'.
006800     05  WS-FIRST-RECORD            PIC X(1) VALUE 'Y'.
006900         88  THIS-IS-FIRST-RECORD      VALUE 'Y'.
007000     05  WS-DATE-BREAK              PIC X(1) VALUE 'N'.
007100         88  DATE-HAS-CHANGED          VALUE 'Y'.
007150     05  FILLER                     PIC X(1) VALUE SPACE.
007200 01  WS-COUNTERS.
007300     05  WS-RECS-READ               PIC S9(9) COMP-3 VALUE ZERO.
007400     05  WS-DAYS-SEEN               PIC S9(5) COMP-3 VALUE ZERO.
007500     05  WS-LINE-COUNT              PIC S9(3) COMP-3 VALUE ZERO.
007550     05  FILLER                     PIC X(1) VALUE SPACE.
007600******************************************************************
007700*    CALL LINKAGE TO TXNCALC -- ONE STAT AREA FOR THE OVERALL    *
007800*    SERIES.  PER-CATEGORY AND PER-DAY TOTALS ARE KEPT AS        *
007900*    SIMPLE WS ACCUMULATORS, TXNCALC IS NOT CALLED FOR THOSE.    *
008000******************************************************************
008100 01  WS-CALC-LINKAGE.
008200     05  WS-CALC-REQUEST            PIC X(1).
008300     05  WS-CALC-VALUE              PIC S9(9)V99 COMP-3.
008400     05  WS-CALC-STATS.
008500         10  WS-OVR-COUNT           PIC S9(9) COMP-3.
008600         10  WS-OVR-SUM             PIC S9(11)V99 COMP-3.
008700         10  WS-OVR-SUMSQ           PIC S9(15)V9999 COMP-3.
008800         10  WS-OVR-MIN             PIC S9(9)V99 COMP-3.
008900         10  WS-OVR-MAX             PIC S9(9)V99 COMP-3.
009000         10  WS-OVR-MEAN            PIC S9(9)V99 COMP-3.
009100         10  WS-OVR-STDDEV          PIC S9(9)V9999 COMP-3.
009150     05  FILLER                     PIC X(1) VALUE SPACE.
009200 01  WS-CALC-STATS-DUMP REDEFINES WS-CALC-STATS.
009300     05  FILLER                     PIC X(46).
009400******************************************************************
009500*    CHANNEL LOWER-CASE WORK AREA AND CATEGORY KEYWORD TABLE --  *
009600*    SAME FIXED ORDER AND CONTENT AS TXNCAT, KEPT SEPARATE       *
009700*    BECAUSE THIS SHOP DOES NOT SHARE PROCEDURE-DIVISION CODE    *
009800*    ACROSS BATCH STEPS, ONLY DATA COPYBOOKS (SEE TXNREC).       *
009900******************************************************************
010000 01  WS-CHANNEL-WORK.
010100     05  WS-CHANNEL-LC              PIC X(30) VALUE SPACES.
010200     05  WS-KEYWORD-LC              PIC X(15) VALUE SPACES.
010300     05  WS-KEYWORD-LC-DUMP REDEFINES WS-KEYWORD-LC
010400                                    PIC X(15).
010500     05  WS-MATCH-COUNT             PIC S9(3) COMP-3 VALUE ZERO.
010600     05  WS-KW-LEN                  PIC S9(2) COMP-3 VALUE ZERO.
010650     05  FILLER                     PIC X(1) VALUE SPACE.
010700 01  WS-CATEGORY-TABLE.
010800     05  WS-CATEGORY-ENTRY OCCURS 11 TIMES INDEXED BY CAT-IDX.
010900         10  WS-CATEGORY-NAME       PIC X(15).
011000         10  WS-CATEGORY-KW OCCURS 10 TIMES
011100                     INDEXED BY KW-IDX.
011200             15  WS-CATEGORY-KEYWORD     PIC X(15).
011300             15  WS-CATEGORY-KEYWORD-LEN PIC S9(2) COMP-3.
011350     05  FILLER                     PIC X(1) VALUE SPACE.
011400 01  WS-CATEGORY-TABLE-DUMP REDEFINES WS-CATEGORY-TABLE.
011500     05  FILLER                     PIC X(2696).
011600******************************************************************
011700*    PER-CATEGORY TOTALS -- SUBSCRIPTED PARALLEL TO THE 11       *
011800*    KEYWORD-TABLE ENTRIES, PLUS A 12TH SLOT (SUBSCRIPT 12) FOR  *
011900*    'OTHER'.                                                    *
012000******************************************************************
012100 01  WS-CATEGORY-TOTALS.
012200     05  WS-CAT-TOTAL OCCURS 12 TIMES INDEXED BY TOT-IDX.
012300         10  WS-CAT-TOTAL-NAME      PIC X(15).
012400         10  WS-CAT-TOTAL-SUM       PIC S9(11)V99 COMP-3.
012500         10  WS-CAT-TOTAL-COUNT     PIC S9(9) COMP-3.
012600         10  WS-CAT-TOTAL-AVG       PIC S9(9)V99 COMP-3.
012650     05  FILLER                     PIC X(1) VALUE SPACE.
012700******************************************************************
012800*    DAILY TOTALS TABLE -- UP TO 366 DAYS IN A SINGLE RUN.       *
012900******************************************************************
013000 01  WS-DAILY-TABLE.
013100     05  WS-DAILY-ENTRY OCCURS 366 TIMES INDEXED BY DAY-IDX.
013200         10  WS-DAILY-DATE          PIC 9(8).
013300         10  WS-DAILY-TOTAL         PIC S9(11)V99 COMP-3.
013350     05  FILLER                     PIC X(1) VALUE SPACE.
013400 01  WS-DAILY-TABLE-DUMP REDEFINES WS-DAILY-TABLE.
013500     05  FILLER                     PIC X(4393).
013600 77  WS-CURRENT-DATE                PIC 9(8) VALUE ZERO.
013700******************************************************************
013800*    REPORT-LINE LAYOUTS, ONE 01 PER LINE TYPE, MOVED INTO       *
013900*    SPND-PRINT-LINE BEFORE THE WRITE.                           *
014000******************************************************************
014100 01  HDG-LINE-1.
014200     05  FILLER                     PIC X(35) VALUE SPACES.
014300     05  FILLER                     PIC X(38)
014400         VALUE 'SPENDING PATTERN ANALYSIS - TXNSTAT'.
014500     05  FILLER                     PIC X(59) VALUE SPACES.
014600 01  HDG-LINE-2.
014700     05  FILLER                     PIC X(10) VALUE 'DAYS ANALY'.
014800     05  FILLER                     PIC X(4)  VALUE 'ZED='.
014900     05  HDG-DAYS-OUT               PIC ZZZZ9.
015000     05  FILLER                     PIC X(113) VALUE SPACES.
015100 01  CAT-DETAIL-LINE.
015200     05  FILLER                     PIC X(3)   VALUE SPACES.
015300     05  CDL-NAME-OUT               PIC X(15).
015400     05  FILLER                     PIC X(3)   VALUE SPACES.
015500     05  CDL-TOTAL-OUT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
015600     05  FILLER                     PIC X(3)   VALUE SPACES.
015700     05  CDL-COUNT-OUT              PIC ZZZ,ZZ9.
015800     05  FILLER                     PIC X(3)   VALUE SPACES.
015900     05  CDL-AVG-OUT                PIC Z,ZZZ,ZZ9.99-.
016000     05  FILLER                     PIC X(74) VALUE SPACES.
016100 01  DLY-DETAIL-LINE.
016200     05  FILLER                     PIC X(3)   VALUE SPACES.
016300     05  DDL-DATE-OUT               PIC 9(8).
016400     05  FILLER                     PIC X(5)   VALUE SPACES.
016500     05  DDL-TOTAL-OUT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
016600     05  FILLER                     PIC X(101) VALUE SPACES.
016700 01  FOOTER-LINE.
016800     05  FILLER                     PIC X(6)   VALUE 'TOTAL='.
016900     05  FTR-TOTAL-OUT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
017000     05  FILLER                     PIC X(3)   VALUE SPACES.
017100     05  FILLER                     PIC X(6)   VALUE 'COUNT='.
017200     05  FTR-COUNT-OUT              PIC ZZZ,ZZ9.
017300     05  FILLER                     PIC X(3)   VALUE SPACES.
017400     05  FILLER                     PIC X(4)   VALUE 'AVG='.
017500     05  FTR-AVG-OUT                PIC Z,ZZZ,ZZ9.99-.
017600     05  FILLER                     PIC X(3)   VALUE SPACES.
017700     05  FILLER                     PIC X(4)   VALUE 'MIN='.
017800     05  FTR-MIN-OUT                PIC Z,ZZZ,ZZ9.99-.
017900     05  FILLER                     PIC X(3)   VALUE SPACES.
018000     05  FILLER                     PIC X(4)   VALUE 'MAX='.
018100     05  FTR-MAX-OUT                PIC Z,ZZZ,ZZ9.99-.
018200     05  FILLER                     PIC X(31) VALUE SPACES.
018300 01  BLANK-LINE.
018310     05  FILLER                     PIC X(132) VALUE SPACES.
018400 01  ERROR-LINE.
018500     05  FILLER                     PIC X(20)
018600         VALUE 'TXNSTAT - NO INPUT -'.
018700     05  FILLER                     PIC X(24)
018800         VALUE ' NO SPENDING DATA TO RE'.
018900     05  FILLER                     PIC X(8) VALUE 'PORT.'.
019000     05  FILLER                     PIC X(80) VALUE SPACES.
019100******************************************************************
019200 LINKAGE SECTION.
019300******************************************************************
019400 PROCEDURE DIVISION.
019500******************************************************************
019600 000-MAIN-LINE.
019700     PERFORM 050-BUILD-CATEGORY-TABLE.
019800     PERFORM 900-OPEN-FILES.
019900     MOVE 'I' TO WS-CALC-REQUEST.
020000     CALL 'TXNCALC' USING WS-CALC-REQUEST WS-CALC-VALUE
020100                          WS-CALC-STATS.
020200     PERFORM 100-ANALYZE-RECORDS THROUGH 100-EXIT
020300             UNTIL TRAN-FILE-AT-EOF.
020400     IF WS-RECS-READ = ZERO
020500         WRITE SPND-PRINT-LINE FROM ERROR-LINE
020600     ELSE
020700         PERFORM 800-PRODUCE-REPORT.
020800     PERFORM 950-CLOSE-FILES.
020900     GOBACK.
021000******************************************************************
021100 050-BUILD-CATEGORY-TABLE.
021200     MOVE SPACES TO WS-CATEGORY-TABLE.
021300     MOVE SPACES TO WS-CATEGORY-TOTALS.
021400     PERFORM 051-LOAD-GROCERIES.
021500     PERFORM 052-LOAD-RESTAURANTS.
021600     PERFORM 053-LOAD-UTILITIES.
021700     PERFORM 054-LOAD-TRANSPORTATION.
021800     PERFORM 055-LOAD-SHOPPING.
021900     PERFORM 056-LOAD-ENTERTAINMENT.
022000     PERFORM 057-LOAD-HEALTHCARE.
022100     PERFORM 058-LOAD-SALARY.
022200     PERFORM 059-LOAD-TRANSFER.
022300     PERFORM 060-LOAD-INSURANCE.
022400     PERFORM 061-LOAD-SUBSCRIPTION.
022500     PERFORM VARYING TOT-IDX FROM 1 BY 1 UNTIL TOT-IDX > 11
022600         MOVE WS-CATEGORY-NAME(TOT-IDX)
022700             TO WS-CAT-TOTAL-NAME(TOT-IDX).
022800     MOVE 'Other' TO WS-CAT-TOTAL-NAME(12).
022900 050-EXIT.
023000     EXIT.
023100******************************************************************
023200 051-LOAD-GROCERIES.
023300     MOVE 'Groceries'      TO WS-CATEGORY-NAME(1).
023400     MOVE 'GROCERY'        TO WS-CATEGORY-KEYWORD(1,1).
023500     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(1,1).
023600     MOVE 'SUPERMARKET'    TO WS-CATEGORY-KEYWORD(1,2).
023700     MOVE 11 TO WS-CATEGORY-KEYWORD-LEN(1,2).
023800     MOVE 'WHOLE FOODS'    TO WS-CATEGORY-KEYWORD(1,3).
023900     MOVE 11 TO WS-CATEGORY-KEYWORD-LEN(1,3).
024000     MOVE 'TRADER JOE'     TO WS-CATEGORY-KEYWORD(1,4).
024100     MOVE 10 TO WS-CATEGORY-KEYWORD-LEN(1,4).
024200     MOVE 'SAFEWAY'        TO WS-CATEGORY-KEYWORD(1,5).
024300     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(1,5).
024400     MOVE 'KROGER'         TO WS-CATEGORY-KEYWORD(1,6).
024500     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(1,6).
024600     MOVE 'WALMART'        TO WS-CATEGORY-KEYWORD(1,7).
024700     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(1,7).
024800     MOVE 'COSTCO'         TO WS-CATEGORY-KEYWORD(1,8).
024900     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(1,8).
025000     MOVE 'MARKET'         TO WS-CATEGORY-KEYWORD(1,9).
025100     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(1,9).
025200 051-EXIT.
025300     EXIT.
025400******************************************************************
025500 052-LOAD-RESTAURANTS.
025600     MOVE 'Restaurants'    TO WS-CATEGORY-NAME(2).
025700     MOVE 'RESTAURANT'     TO WS-CATEGORY-KEYWORD(2,1).
025800     MOVE 10 TO WS-CATEGORY-KEYWORD-LEN(2,1).
025900     MOVE 'CAFE'           TO WS-CATEGORY-KEYWORD(2,2).
026000     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(2,2).
026100     MOVE 'COFFEE'         TO WS-CATEGORY-KEYWORD(2,3).
026200     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(2,3).
026300     MOVE 'PIZZA'          TO WS-CATEGORY-KEYWORD(2,4).
026400     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(2,4).
026500     MOVE 'BURGER'         TO WS-CATEGORY-KEYWORD(2,5).
026600     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(2,5).
026700     MOVE 'DINING'         TO WS-CATEGORY-KEYWORD(2,6).
026800     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(2,6).
026900     MOVE 'FOOD DELIVERY'  TO WS-CATEGORY-KEYWORD(2,7).
027000     MOVE 13 TO WS-CATEGORY-KEYWORD-LEN(2,7).
027100     MOVE 'DOORDASH'       TO WS-CATEGORY-KEYWORD(2,8).
027200     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(2,8).
027300     MOVE 'UBEREATS'       TO WS-CATEGORY-KEYWORD(2,9).
027400     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(2,9).
027500     MOVE 'GRUBHUB'        TO WS-CATEGORY-KEYWORD(2,10).
027600     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(2,10).
027700 052-EXIT.
027800     EXIT.
027900******************************************************************
028000 053-LOAD-UTILITIES.
028100     MOVE 'Utilities'      TO WS-CATEGORY-NAME(3).
028200     MOVE 'ELECTRIC'       TO WS-CATEGORY-KEYWORD(3,1).
028300     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(3,1).
028400     MOVE 'WATER'          TO WS-CATEGORY-KEYWORD(3,2).
028500     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(3,2).
028600     MOVE 'GAS'            TO WS-CATEGORY-KEYWORD(3,3).
028700     MOVE 3  TO WS-CATEGORY-KEYWORD-LEN(3,3).
028800     MOVE 'INTERNET'       TO WS-CATEGORY-KEYWORD(3,4).
028900     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(3,4).
029000     MOVE 'PHONE'          TO WS-CATEGORY-KEYWORD(3,5).
029100     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(3,5).
029200     MOVE 'UTILITY'        TO WS-CATEGORY-KEYWORD(3,6).
029300     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(3,6).
029400     MOVE 'VERIZON'        TO WS-CATEGORY-KEYWORD(3,7).
029500     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(3,7).
029600     MOVE 'AT&T'           TO WS-CATEGORY-KEYWORD(3,8).
029700     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(3,8).
029800     MOVE 'COMCAST'        TO WS-CATEGORY-KEYWORD(3,9).
029900     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(3,9).
030000 053-EXIT.
030100     EXIT.
030200******************************************************************
030300 054-LOAD-TRANSPORTATION.
030400     MOVE 'Transportation' TO WS-CATEGORY-NAME(4).
030500     MOVE 'UBER'           TO WS-CATEGORY-KEYWORD(4,1).
030600     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(4,1).
030700     MOVE 'LYFT'           TO WS-CATEGORY-KEYWORD(4,2).
030800     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(4,2).
030900     MOVE 'TAXI'           TO WS-CATEGORY-KEYWORD(4,3).
031000     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(4,3).
031100     MOVE 'GAS STATION'    TO WS-CATEGORY-KEYWORD(4,4).
031200     MOVE 11 TO WS-CATEGORY-KEYWORD-LEN(4,4).
031300     MOVE 'PARKING'        TO WS-CATEGORY-KEYWORD(4,5).
031400     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(4,5).
031500     MOVE 'TRANSIT'        TO WS-CATEGORY-KEYWORD(4,6).
031600     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(4,6).
031700     MOVE 'AIRLINE'        TO WS-CATEGORY-KEYWORD(4,7).
031800     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(4,7).
031900     MOVE 'HOTEL'          TO WS-CATEGORY-KEYWORD(4,8).
032000     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(4,8).
032100     MOVE 'AIRBNB'         TO WS-CATEGORY-KEYWORD(4,9).
032200     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(4,9).
032300 054-EXIT.
032400     EXIT.
032500******************************************************************
032600 055-LOAD-SHOPPING.
032700     MOVE 'Shopping'       TO WS-CATEGORY-NAME(5).
032800     MOVE 'AMAZON'         TO WS-CATEGORY-KEYWORD(5,1).
032900     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(5,1).
033000     MOVE 'TARGET'         TO WS-CATEGORY-KEYWORD(5,2).
033100     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(5,2).
033200     MOVE 'MALL'           TO WS-CATEGORY-KEYWORD(5,3).
033300     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(5,3).
033400     MOVE 'STORE'          TO WS-CATEGORY-KEYWORD(5,4).
033500     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(5,4).
033600     MOVE 'SHOP'           TO WS-CATEGORY-KEYWORD(5,5).
033700     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(5,5).
033800     MOVE 'RETAIL'         TO WS-CATEGORY-KEYWORD(5,6).
033900     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(5,6).
034000     MOVE 'CLOTHING'       TO WS-CATEGORY-KEYWORD(5,7).
034100     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(5,7).
034200     MOVE 'APPAREL'        TO WS-CATEGORY-KEYWORD(5,8).
034300     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(5,8).
034400     MOVE 'EBAY'           TO WS-CATEGORY-KEYWORD(5,9).
034500     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(5,9).
034600     MOVE 'ETSY'           TO WS-CATEGORY-KEYWORD(5,10).
034700     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(5,10).
034800 055-EXIT.
034900     EXIT.
035000******************************************************************
035100 056-LOAD-ENTERTAINMENT.
035200     MOVE 'Entertainment'  TO WS-CATEGORY-NAME(6).
035300     MOVE 'MOVIE'          TO WS-CATEGORY-KEYWORD(6,1).
035400     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(6,1).
035500     MOVE 'CINEMA'         TO WS-CATEGORY-KEYWORD(6,2).
035600     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(6,2).
035700     MOVE 'NETFLIX'        TO WS-CATEGORY-KEYWORD(6,3).
035800     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(6,3).
035900     MOVE 'SPOTIFY'        TO WS-CATEGORY-KEYWORD(6,4).
036000     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(6,4).
036100     MOVE 'GAMING'         TO WS-CATEGORY-KEYWORD(6,5).
036200     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(6,5).
036300     MOVE 'CONCERT'        TO WS-CATEGORY-KEYWORD(6,6).
036400     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(6,6).
036500     MOVE 'THEATER'        TO WS-CATEGORY-KEYWORD(6,7).
036600     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(6,7).
036700     MOVE 'HULU'           TO WS-CATEGORY-KEYWORD(6,8).
036800     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(6,8).
036900     MOVE 'DISNEY'         TO WS-CATEGORY-KEYWORD(6,9).
037000     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(6,9).
037100     MOVE 'YOUTUBE'        TO WS-CATEGORY-KEYWORD(6,10).
037200     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(6,10).
037300 056-EXIT.
037400     EXIT.
037500******************************************************************
037600 057-LOAD-HEALTHCARE.
037700     MOVE 'Healthcare'     TO WS-CATEGORY-NAME(7).
037800     MOVE 'PHARMACY'       TO WS-CATEGORY-KEYWORD(7,1).
037900     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(7,1).
038000     MOVE 'DOCTOR'         TO WS-CATEGORY-KEYWORD(7,2).
038100     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(7,2).
038200     MOVE 'HOSPITAL'       TO WS-CATEGORY-KEYWORD(7,3).
038300     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(7,3).
038400     MOVE 'CLINIC'         TO WS-CATEGORY-KEYWORD(7,4).
038500     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(7,4).
038600     MOVE 'DENTAL'         TO WS-CATEGORY-KEYWORD(7,5).
038700     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(7,5).
038800     MOVE 'MEDICAL'        TO WS-CATEGORY-KEYWORD(7,6).
038900     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(7,6).
039000     MOVE 'CVS'            TO WS-CATEGORY-KEYWORD(7,7).
039100     MOVE 3  TO WS-CATEGORY-KEYWORD-LEN(7,7).
039200     MOVE 'WALGREENS'      TO WS-CATEGORY-KEYWORD(7,8).
039300     MOVE 9  TO WS-CATEGORY-KEYWORD-LEN(7,8).
039400     MOVE 'HEALTH'         TO WS-CATEGORY-KEYWORD(7,9).
039500     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(7,9).
039600 057-EXIT.
039700     EXIT.
039800******************************************************************
039900 058-LOAD-SALARY.
040000     MOVE 'Salary'         TO WS-CATEGORY-NAME(8).
040100     MOVE 'PAYROLL'        TO WS-CATEGORY-KEYWORD(8,1).
040200     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(8,1).
040300     MOVE 'SALARY'         TO WS-CATEGORY-KEYWORD(8,2).
040400     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(8,2).
040500     MOVE 'WAGE'           TO WS-CATEGORY-KEYWORD(8,3).
040600     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(8,3).
040700     MOVE 'EMPLOYER'       TO WS-CATEGORY-KEYWORD(8,4).
040800     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(8,4).
040900     MOVE 'DIRECT DEPOSIT' TO WS-CATEGORY-KEYWORD(8,5).
041000     MOVE 14 TO WS-CATEGORY-KEYWORD-LEN(8,5).
041100 058-EXIT.
041200     EXIT.
041300******************************************************************
041400 059-LOAD-TRANSFER.
041500     MOVE 'Transfer'       TO WS-CATEGORY-NAME(9).
041600     MOVE 'TRANSFER'       TO WS-CATEGORY-KEYWORD(9,1).
041700     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(9,1).
041800     MOVE 'PAYMENT'        TO WS-CATEGORY-KEYWORD(9,2).
041900     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(9,2).
042000     MOVE 'WIRE'           TO WS-CATEGORY-KEYWORD(9,3).
042100     MOVE 4  TO WS-CATEGORY-KEYWORD-LEN(9,3).
042200     MOVE 'ATM'            TO WS-CATEGORY-KEYWORD(9,4).
042300     MOVE 3  TO WS-CATEGORY-KEYWORD-LEN(9,4).
042400     MOVE 'CASH WITHDRAWAL' TO WS-CATEGORY-KEYWORD(9,5).
042500     MOVE 15 TO WS-CATEGORY-KEYWORD-LEN(9,5).
042600 059-EXIT.
042700     EXIT.
042800******************************************************************
042900 060-LOAD-INSURANCE.
043000     MOVE 'Insurance'      TO WS-CATEGORY-NAME(10).
043100     MOVE 'INSURANCE'      TO WS-CATEGORY-KEYWORD(10,1).
043200     MOVE 9  TO WS-CATEGORY-KEYWORD-LEN(10,1).
043300     MOVE 'PREMIUM'        TO WS-CATEGORY-KEYWORD(10,2).
043400     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(10,2).
043500     MOVE 'GEICO'          TO WS-CATEGORY-KEYWORD(10,3).
043600     MOVE 5  TO WS-CATEGORY-KEYWORD-LEN(10,3).
043700     MOVE 'STATE FARM'     TO WS-CATEGORY-KEYWORD(10,4).
043800     MOVE 10 TO WS-CATEGORY-KEYWORD-LEN(10,4).
043900     MOVE 'ALLSTATE'       TO WS-CATEGORY-KEYWORD(10,5).
044000     MOVE 8  TO WS-CATEGORY-KEYWORD-LEN(10,5).
044100 060-EXIT.
044200     EXIT.
044300******************************************************************
044400 061-LOAD-SUBSCRIPTION.
044500     MOVE 'Subscription'   TO WS-CATEGORY-NAME(11).
044600     MOVE 'SUBSCRIPTION'   TO WS-CATEGORY-KEYWORD(11,1).
044700     MOVE 12 TO WS-CATEGORY-KEYWORD-LEN(11,1).
044800     MOVE 'MEMBERSHIP'     TO WS-CATEGORY-KEYWORD(11,2).
044900     MOVE 10 TO WS-CATEGORY-KEYWORD-LEN(11,2).
045000     MOVE 'RECURRING'      TO WS-CATEGORY-KEYWORD(11,3).
045100     MOVE 9  TO WS-CATEGORY-KEYWORD-LEN(11,3).
045200     MOVE 'ANNUAL'         TO WS-CATEGORY-KEYWORD(11,4).
045300     MOVE 6  TO WS-CATEGORY-KEYWORD-LEN(11,4).
045400     MOVE 'MONTHLY'        TO WS-CATEGORY-KEYWORD(11,5).
045500     MOVE 7  TO WS-CATEGORY-KEYWORD-LEN(11,5).
045600 061-EXIT.
045700     EXIT.
045800******************************************************************
045900 100-ANALYZE-RECORDS.
046000     PERFORM 700-READ-TRANSACTION.
046100     IF TRAN-FILE-AT-EOF
046200         GO TO 100-EXIT.
046300     PERFORM 200-ACCUMULATE-CATEGORY.
046400     PERFORM 210-ACCUMULATE-DAILY.
046500     MOVE 'A' TO WS-CALC-REQUEST.
046600     MOVE TXN-AMOUNT TO WS-CALC-VALUE.
046700     CALL 'TXNCALC' USING WS-CALC-REQUEST WS-CALC-VALUE
046800                          WS-CALC-STATS.
046900 100-EXIT.
047000     EXIT.
047100******************************************************************
047200*    DETERMINE THE TRANSACTION'S CATEGORY THE SAME WAY TXNCAT    *
047300*    DOES (LOWER-CASE, FIRST-KEYWORD-SUBSTRING-WINS) AND ADD     *
047400*    THE AMOUNT INTO THAT CATEGORY'S RUNNING TOTAL.               *
047500******************************************************************
047600 200-ACCUMULATE-CATEGORY.
047700     MOVE 12 TO TOT-IDX.
047800     IF TXN-CHANNEL = SPACES
047900         GO TO 200-POST-TOTAL.
048000     MOVE TXN-CHANNEL TO WS-CHANNEL-LC.
048100     INSPECT WS-CHANNEL-LC
048200         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
048300                 TO 'abcdefghijklmnopqrstuvwxyz'.
048400     PERFORM VARYING CAT-IDX FROM 1 BY 1
048500             UNTIL CAT-IDX > 11 OR TOT-IDX NOT = 12
048600         PERFORM VARYING KW-IDX FROM 1 BY 1
048700                 UNTIL KW-IDX > 10 OR TOT-IDX NOT = 12
048800             IF WS-CATEGORY-KEYWORD-LEN(CAT-IDX, KW-IDX) > ZERO
048900                 PERFORM 220-TEST-KEYWORD
049000                 IF WS-MATCH-COUNT > ZERO
049100                     SET TOT-IDX TO CAT-IDX.
049200 200-POST-TOTAL.
049300     ADD TXN-AMOUNT TO WS-CAT-TOTAL-SUM(TOT-IDX).
049400     ADD 1 TO WS-CAT-TOTAL-COUNT(TOT-IDX).
049500 200-EXIT.
049600     EXIT.
049700******************************************************************
049800 220-TEST-KEYWORD.
049900     MOVE ZERO TO WS-MATCH-COUNT.
050000     MOVE WS-CATEGORY-KEYWORD-LEN(CAT-IDX, KW-IDX) TO WS-KW-LEN.
050100     MOVE SPACES TO WS-KEYWORD-LC.
050200     MOVE WS-CATEGORY-KEYWORD(CAT-IDX, KW-IDX)(1:WS-KW-LEN)
050300         TO WS-KEYWORD-LC(1:WS-KW-LEN).
050400     INSPECT WS-KEYWORD-LC(1:WS-KW-LEN)
050500         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ&'
050600                 TO 'abcdefghijklmnopqrstuvwxyz&'.
050700     INSPECT WS-CHANNEL-LC TALLYING WS-MATCH-COUNT
050800         FOR ALL WS-KEYWORD-LC(1:WS-KW-LEN).
050900 220-EXIT.
051000     EXIT.
051100******************************************************************
051200*    CONTROL BREAK ON TXN-DATE -- INPUT IS SORTED BY DATE, SO A  *
051300*    CHANGE OF TXN-DATE STARTS A NEW DAILY-TABLE ENTRY.          *
051400******************************************************************
051500 210-ACCUMULATE-DAILY.
051600     IF THIS-IS-FIRST-RECORD
051700         MOVE 'N' TO WS-FIRST-RECORD
051800         MOVE TXN-DATE-NUM TO WS-CURRENT-DATE
051900         ADD 1 TO WS-DAYS-SEEN
052000         SET DAY-IDX TO WS-DAYS-SEEN
052100         MOVE WS-CURRENT-DATE TO WS-DAILY-DATE(DAY-IDX)
052200     ELSE
052300     IF TXN-DATE-NUM NOT = WS-CURRENT-DATE
052400         MOVE TXN-DATE-NUM TO WS-CURRENT-DATE
052500         ADD 1 TO WS-DAYS-SEEN
052600         SET DAY-IDX TO WS-DAYS-SEEN
052700         MOVE WS-CURRENT-DATE TO WS-DAILY-DATE(DAY-IDX).
052800     ADD TXN-AMOUNT TO WS-DAILY-TOTAL(DAY-IDX).
052900 210-EXIT.
053000     EXIT.
053100******************************************************************
053200 700-READ-TRANSACTION.
053300     READ TRANSACTION-FILE
053400         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
053500     IF WS-TRANFILE-STATUS = '00'
053600         ADD 1 TO WS-RECS-READ
053700     ELSE
053800     IF WS-TRANFILE-STATUS = '10'
053900         MOVE 'Y' TO WS-TRAN-FILE-EOF
054000     ELSE
054100         DISPLAY 'TXNSTAT - TRANSACTION FILE READ ERROR, STATUS='
054200                 WS-TRANFILE-STATUS
054300         MOVE 'Y' TO WS-TRAN-FILE-EOF.
054400 700-EXIT.
054500     EXIT.
054600******************************************************************
054700*    PRODUCE THE SPENDING ANALYSIS REPORT -- HEADING, CATEGORY   *
054800*    SECTION, DAILY SECTION, FOOTER.                             *
054900******************************************************************
055000 800-PRODUCE-REPORT.
055100     MOVE 'F' TO WS-CALC-REQUEST.
055200     CALL 'TXNCALC' USING WS-CALC-REQUEST WS-CALC-VALUE
055300                          WS-CALC-STATS.
055400     PERFORM VARYING TOT-IDX FROM 1 BY 1 UNTIL TOT-IDX > 12
055500         IF WS-CAT-TOTAL-COUNT(TOT-IDX) > ZERO
055600             COMPUTE WS-CAT-TOTAL-AVG(TOT-IDX) ROUNDED =
055700                 WS-CAT-TOTAL-SUM(TOT-IDX)
055800                     / WS-CAT-TOTAL-COUNT(TOT-IDX).
055900     WRITE SPND-PRINT-LINE FROM HDG-LINE-1.
056000     MOVE WS-DAYS-SEEN TO HDG-DAYS-OUT.
056100     WRITE SPND-PRINT-LINE FROM HDG-LINE-2.
056200     WRITE SPND-PRINT-LINE FROM BLANK-LINE.
056300     PERFORM VARYING TOT-IDX FROM 1 BY 1 UNTIL TOT-IDX > 12
056400         MOVE WS-CAT-TOTAL-NAME(TOT-IDX)  TO CDL-NAME-OUT
056500         MOVE WS-CAT-TOTAL-SUM(TOT-IDX)   TO CDL-TOTAL-OUT
056600         MOVE WS-CAT-TOTAL-COUNT(TOT-IDX) TO CDL-COUNT-OUT
056700         MOVE WS-CAT-TOTAL-AVG(TOT-IDX)   TO CDL-AVG-OUT
056800         WRITE SPND-PRINT-LINE FROM CAT-DETAIL-LINE.
056900     WRITE SPND-PRINT-LINE FROM BLANK-LINE.
057000     PERFORM VARYING DAY-IDX FROM 1 BY 1 UNTIL DAY-IDX > WS-DAYS-SEEN
057100         MOVE WS-DAILY-DATE(DAY-IDX)  TO DDL-DATE-OUT
057200         MOVE WS-DAILY-TOTAL(DAY-IDX) TO DDL-TOTAL-OUT
057300         WRITE SPND-PRINT-LINE FROM DLY-DETAIL-LINE.
057400     WRITE SPND-PRINT-LINE FROM BLANK-LINE.
057500     MOVE WS-OVR-SUM    TO FTR-TOTAL-OUT.
057600     MOVE WS-OVR-COUNT  TO FTR-COUNT-OUT.
057700     MOVE WS-OVR-MEAN   TO FTR-AVG-OUT.
057800     MOVE WS-OVR-MIN    TO FTR-MIN-OUT.
057900     MOVE WS-OVR-MAX    TO FTR-MAX-OUT.
058000     WRITE SPND-PRINT-LINE FROM FOOTER-LINE.
058100 800-EXIT.
058200     EXIT.
058300******************************************************************
058400 900-OPEN-FILES.
058500     OPEN INPUT  TRANSACTION-FILE.
058600     OPEN OUTPUT SPENDING-REPORT.
058700     IF WS-TRANFILE-STATUS NOT = '00'
058800         DISPLAY 'TXNSTAT - ERROR OPENING TRANSACTION FILE, RC='
058900                 WS-TRANFILE-STATUS
059000         MOVE 'Y' TO WS-TRAN-FILE-EOF.
059100     IF WS-SPNDRPT-STATUS NOT = '00'
059200         DISPLAY 'TXNSTAT - ERROR OPENING SPENDING REPORT, RC='
059300                 WS-SPNDRPT-STATUS
059400         MOVE 'Y' TO WS-TRAN-FILE-EOF.
059500 900-EXIT.
059600     EXIT.
059700******************************************************************
059800 950-CLOSE-FILES.
059900     CLOSE TRANSACTION-FILE.
060000     CLOSE SPENDING-REPORT.
060100 950-EXIT.
060200     EXIT.
