000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TXNSEG.
000300 AUTHOR. K L MERCER.
000400 INSTALLATION. PREDICTIVE TXN INTELLIGENCE UNIT.
000500 DATE-WRITTEN. 09/22/1995.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM      TXNSEG                                        *
001100*    CUSTOMER SEGMENTATION -- NIGHTLY STEP 5.                    *
001200*                                                                *
001300*    READS TRANSACTION-FILE (A SECOND SORT, THIS ONE BY          *
001400*    TXN-CUSTOMER-ID) AND CONTROL-BREAKS ON THE CUSTOMER ID.     *
001500*    AT EACH BREAK THE CUSTOMER'S TOTAL SPENT, TRANSACTION       *
001600*    COUNT AND AVERAGE ARE CLASSIFIED INTO A VALUE SEGMENT AND   *
001700*    WRITTEN TO SEGMENT-FILE.  A RUNNING PER-SEGMENT CUSTOMER    *
001800*    COUNT IS DISPLAYED AS A FOOTER AT END OF RUN.               *
001900*                                                                *
002000*    AMENDMENT HISTORY                                          *
002100*    DATE      INIT  REQUEST   DESCRIPTION                      *
002200*    09/22/95  KLM   PTI-0034  ORIGINAL PROGRAM                 *
002300*    01/14/99  JAT   PTI-0091  Y2K REVIEW -- NO DATE ARITHMETIC  *
002400*                              IN THIS PROGRAM, NO CHANGE        *
002500*                              REQUIRED                          *
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT TRANSACTION-FILE ASSIGN TO TRANFILC
003400         ORGANIZATION IS SEQUENTIAL
003500         ACCESS IS SEQUENTIAL
003600         FILE STATUS IS WS-TRANFILE-STATUS.
003700     SELECT SEGMENT-FILE ASSIGN TO SEGMFILE
003800         ORGANIZATION IS SEQUENTIAL
003900         ACCESS IS SEQUENTIAL
004000         FILE STATUS IS WS-SEGMFILE-STATUS.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  TRANSACTION-FILE
004400     LABEL RECORDS ARE STANDARD
004500     BLOCK CONTAINS 0 RECORDS
004600     RECORDING MODE IS F.
004700     COPY TXNREC.
004800 FD  SEGMENT-FILE
004900     LABEL RECORDS ARE STANDARD
005000     BLOCK CONTAINS 0 RECORDS
005100     RECORDING MODE IS F.
005200 01  SEG-OUT-REC.
005300     05  SEG-CUSTOMER-ID            PIC X(10).
005400     05  SEG-SEGMENT-NAME           PIC X(16).
005500     05  SEG-TOTAL-SPENT            PIC S9(9)V99 COMP-3.
005600     05  SEG-TXN-COUNT              PIC 9(5).
005700     05  SEG-AVG-TRANSACTION        PIC S9(9)V99 COMP-3.
005800     05  FILLER                     PIC X(17).
005900******************************************************************
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200 01  WS-FIELDS.
006300     05  WS-TRANFILE-STATUS         PIC X(2) VALUE SPACES.
006400     05  WS-SEGMFILE-STATUS         PIC X(2) VALUE SPACES.
006500     05  WS-TRAN-FILE-EOF           PIC X(1) VALUE 'N'.
006600         88  TRAN-FILE-AT-EOF          VALUE 'Y'.
006700     05  WS-FIRST-RECORD            PIC X(1) VALUE 'Y'.
006800         88  THIS-IS-FIRST-RECORD      VALUE 'Y'.
006850     05  FILLER                     PIC X(1) VALUE SPACE.
006900 01  WS-COUNTERS.
007000     05  WS-RECS-READ               PIC S9(9) COMP-3 VALUE ZERO.
007100     05  WS-CUSTOMERS-SEEN          PIC S9(7) COMP-3 VALUE ZERO.
007200     05  WS-HIGH-VALUE-COUNT        PIC S9(7) COMP-3 VALUE ZERO.
007300     05  WS-MID-TIER-COUNT          PIC S9(7) COMP-3 VALUE ZERO.
007400     05  WS-BUDGET-COUNT            PIC S9(7) COMP-3 VALUE ZERO.
007450     05  FILLER                     PIC X(1) VALUE SPACE.
007500******************************************************************
007600*    CURRENT-CUSTOMER ACCUMULATORS -- RESET AT EACH BREAK.       *
007700******************************************************************
007800 01  WS-CUSTOMER-WORK.
007900     05  WS-CURRENT-CUSTOMER-ID     PIC X(10) VALUE SPACES.
008000     05  WS-CUST-TOTAL-SPENT        PIC S9(9)V99 COMP-3 VALUE ZERO.
008100     05  WS-CUST-TOTAL-DUMP REDEFINES WS-CUST-TOTAL-SPENT
008200                                    PIC X(6).
008300     05  WS-CUST-TXN-COUNT          PIC S9(5) COMP-3 VALUE ZERO.
008400     05  WS-CUST-AVERAGE            PIC S9(9)V99 COMP-3 VALUE ZERO.
008500     05  WS-CUST-AVERAGE-DUMP REDEFINES WS-CUST-AVERAGE
008600                                    PIC X(6).
008700     05  WS-SEGMENT-NAME            PIC X(16) VALUE SPACES.
008800     05  WS-SEGMENT-NAME-DUMP REDEFINES WS-SEGMENT-NAME
008900                                    PIC X(16).
008950     05  FILLER                     PIC X(1) VALUE SPACE.
009000******************************************************************
009100 LINKAGE SECTION.
009200******************************************************************
009300 PROCEDURE DIVISION.
009400******************************************************************
009500 000-MAIN-LINE.
009600     PERFORM 900-OPEN-FILES.
009700     PERFORM 100-PROCESS-RECORDS THROUGH 100-EXIT
009800             UNTIL TRAN-FILE-AT-EOF.
009900     IF NOT THIS-IS-FIRST-RECORD
010000         PERFORM 300-CLASSIFY-SEGMENT
010100         PERFORM 310-WRITE-SEGMENT-RECORD.
010200     PERFORM 950-CLOSE-FILES.
010300     DISPLAY 'TXNSEG CUSTOMERS PROCESSED = ' WS-CUSTOMERS-SEEN.
010400     DISPLAY 'TXNSEG HIGH-VALUE COUNT     = ' WS-HIGH-VALUE-COUNT.
010500     DISPLAY 'TXNSEG MID-TIER COUNT       = ' WS-MID-TIER-COUNT.
010600     DISPLAY 'TXNSEG BUDGET-CONSCIOUS CNT = ' WS-BUDGET-COUNT.
010700     GOBACK.
010800******************************************************************
010900*    CONTROL BREAK ON TXN-CUSTOMER-ID -- INPUT IS SORTED BY      *
011000*    CUSTOMER ID FOR THIS RUN.  ON A CHANGE OF CUSTOMER, THE     *
011100*    PRIOR CUSTOMER'S ACCUMULATORS ARE CLASSIFIED AND WRITTEN    *
011200*    BEFORE THE NEW CUSTOMER'S FIRST RECORD IS ACCUMULATED.      *
011300******************************************************************
011400 100-PROCESS-RECORDS.
011500     PERFORM 700-READ-TRANSACTION.
011600     IF TRAN-FILE-AT-EOF
011700         GO TO 100-EXIT.
011800     IF THIS-IS-FIRST-RECORD
011900         MOVE 'N' TO WS-FIRST-RECORD
012000         MOVE TXN-CUSTOMER-ID TO WS-CURRENT-CUSTOMER-ID
012100     ELSE
012200     IF TXN-CUSTOMER-ID NOT = WS-CURRENT-CUSTOMER-ID
012300         PERFORM 300-CLASSIFY-SEGMENT
012400         PERFORM 310-WRITE-SEGMENT-RECORD
012500         MOVE TXN-CUSTOMER-ID TO WS-CURRENT-CUSTOMER-ID
012600         MOVE ZERO TO WS-CUST-TOTAL-SPENT WS-CUST-TXN-COUNT
012700                      WS-CUST-AVERAGE.
012800     ADD TXN-AMOUNT TO WS-CUST-TOTAL-SPENT.
012900     ADD 1 TO WS-CUST-TXN-COUNT.
013000 100-EXIT.
013100     EXIT.
013200******************************************************************
013300*    CUSTOMER SEGMENTATION THRESHOLDS -- PTI-0034 POLICY.        *
013400******************************************************************
013500 300-CLASSIFY-SEGMENT.
013600     IF WS-CUST-TXN-COUNT > ZERO
013700         COMPUTE WS-CUST-AVERAGE ROUNDED =
013800             WS-CUST-TOTAL-SPENT / WS-CUST-TXN-COUNT.
013900     IF WS-CUST-TOTAL-SPENT > 10000.00
014000         MOVE 'High-Value      ' TO WS-SEGMENT-NAME
014100         ADD 1 TO WS-HIGH-VALUE-COUNT
014200     ELSE
014300     IF WS-CUST-TOTAL-SPENT > 5000.00
014400         MOVE 'Mid-Tier        ' TO WS-SEGMENT-NAME
014500         ADD 1 TO WS-MID-TIER-COUNT
014600     ELSE
014700         MOVE 'Budget-Conscious' TO WS-SEGMENT-NAME
014800         ADD 1 TO WS-BUDGET-COUNT.
014900     ADD 1 TO WS-CUSTOMERS-SEEN.
015000 300-EXIT.
015100     EXIT.
015200******************************************************************
015300 310-WRITE-SEGMENT-RECORD.
015400     MOVE WS-CURRENT-CUSTOMER-ID TO SEG-CUSTOMER-ID.
015500     MOVE WS-SEGMENT-NAME        TO SEG-SEGMENT-NAME.
015600     MOVE WS-CUST-TOTAL-SPENT    TO SEG-TOTAL-SPENT.
015700     MOVE WS-CUST-TXN-COUNT      TO SEG-TXN-COUNT.
015800     MOVE WS-CUST-AVERAGE        TO SEG-AVG-TRANSACTION.
015900     WRITE SEG-OUT-REC.
016000 310-EXIT.
016100     EXIT.
016200******************************************************************
016300 700-READ-TRANSACTION.
016400     READ TRANSACTION-FILE
016500         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
016600     IF WS-TRANFILE-STATUS = '00'
016700         ADD 1 TO WS-RECS-READ
016800     ELSE
016900     IF WS-TRANFILE-STATUS = '10'
017000         MOVE 'Y' TO WS-TRAN-FILE-EOF
017100     ELSE
017200         DISPLAY 'TXNSEG - TRANSACTION FILE READ ERROR, STATUS='
017300                 WS-TRANFILE-STATUS
017400         MOVE 'Y' TO WS-TRAN-FILE-EOF.
017500 700-EXIT.
017600     EXIT.
017700******************************************************************
017800 900-OPEN-FILES.
017900     OPEN INPUT  TRANSACTION-FILE.
018000     OPEN OUTPUT SEGMENT-FILE.
018100     IF WS-TRANFILE-STATUS NOT = '00'
018200         DISPLAY 'TXNSEG - ERROR OPENING TRANSACTION FILE, RC='
018300                 WS-TRANFILE-STATUS
018400         MOVE 'Y' TO WS-TRAN-FILE-EOF.
018500     IF WS-SEGMFILE-STATUS NOT = '00'
018600         DISPLAY 'TXNSEG - ERROR OPENING SEGMENT FILE, RC='
018700                 WS-SEGMFILE-STATUS
018800         MOVE 'Y' TO WS-TRAN-FILE-EOF.
018900 900-EXIT.
019000     EXIT.
019100******************************************************************
019200 950-CLOSE-FILES.
019300     CLOSE TRANSACTION-FILE.
019400     CLOSE SEGMENT-FILE.
019500 950-EXIT.
019600     EXIT.
