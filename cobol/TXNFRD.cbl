000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TXNFRD.
000300 AUTHOR. R B DUNCAN.
000400 INSTALLATION. PREDICTIVE TXN INTELLIGENCE UNIT.
000500 DATE-WRITTEN. 06/04/1997.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM      TXNFRD                                        *
001100*    FRAUD RULE SCORING ENGINE -- NIGHTLY STEP 6, LAST STEP.     *
001200*                                                                *
001300*    EVALUATES SEVEN WEIGHTED FRAUD RULES AGAINST EACH           *
001400*    TRANSACTION, CAPS THE SUMMED RULE WEIGHT AT THE RULES CAP,  *
001500*    ADDS IT TO THE MODEL SCORE ALREADY CARRIED ON THE INPUT     *
001600*    RECORD, AND COMPARES THE RESULT TO THE DECISION THRESHOLD   *
001700*    TO PRODUCE A FRAUD/LEGIT DECISION.  ONE DECISION RECORD IS  *
001800*    WRITTEN PER TRANSACTION; A PRINTED SUMMARY OF FRAUD/LEGIT   *
001900*    COUNTS AND PER-RULE FIRE COUNTS IS DISPLAYED AT END OF RUN. *
002000*                                                                *
002100*    RULE WEIGHTS AND THE OPERATING CONSTANTS (DECISION          *
002200*    THRESHOLD, AMOUNT-HIGH, ETC.) ARE CARRIED AS 77-LEVEL       *
002300*    WORKING-STORAGE VALUES BELOW SO THE POLICY CAN BE RETUNED   *
002400*    WITHOUT TOUCHING THE SCORING LOGIC.                         *
002500*                                                                *
002600*    AMENDMENT HISTORY                                          *
002700*    DATE      INIT  REQUEST   DESCRIPTION                      *
002800*    06/04/97  RBD   PTI-0058  ORIGINAL PROGRAM                 *
002900*    01/14/99  JAT   PTI-0091  Y2K REVIEW -- NIGHT-HOURS TEST    *
003000*                              USES TXN-TIME-HH ONLY, NO 2-DIGIT *
003100*                              YEAR EXPOSURE, NO CHANGE REQUIRED *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
004000         ORGANIZATION IS SEQUENTIAL
004100         ACCESS IS SEQUENTIAL
004200         FILE STATUS IS WS-TRANFILE-STATUS.
004300     SELECT DECISION-FILE ASSIGN TO DECSFILE
004400         ORGANIZATION IS SEQUENTIAL
004500         ACCESS IS SEQUENTIAL
004600         FILE STATUS IS WS-DECSFILE-STATUS.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  TRANSACTION-FILE
005000     LABEL RECORDS ARE STANDARD
005100     BLOCK CONTAINS 0 RECORDS
005200     RECORDING MODE IS F.
005300     COPY TXNREC.
005400 FD  DECISION-FILE
005500     LABEL RECORDS ARE STANDARD
005600     BLOCK CONTAINS 0 RECORDS
005700     RECORDING MODE IS F.
005800 01  FRD-DEC-REC.
005900     05  FRD-TXN-ID                 PIC X(12).
006000     05  FRD-MODEL-SCORE            PIC 9V9(4).
006100     05  FRD-RULE-ADJUSTMENT        PIC 9V9(4).
006200     05  FRD-COMBINED-RISK          PIC 9V9(4).
006300     05  FRD-DECISION               PIC X(5).
006400     05  FRD-RULE-FLAGS.
006500         10  FRD-FLAG-HIGH-AMT      PIC X(1).
006600         10  FRD-FLAG-HIGH-RATIO    PIC X(1).
006700         10  FRD-FLAG-NIGHT         PIC X(1).
006800         10  FRD-FLAG-VELOCITY      PIC X(1).
006900         10  FRD-FLAG-RECENT-FAIL   PIC X(1).
007000         10  FRD-FLAG-KYC-CHANNEL   PIC X(1).
007100         10  FRD-FLAG-YOUNG-ACCT    PIC X(1).
007200     05  FILLER                     PIC X(6).
007300******************************************************************
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*    FRAUD-POLICY CONSTANTS -- PTI-0058 CONFIGURATION.  KEPT AS  *
007700*    77-LEVEL ITEMS SO EACH IS A SEPARATE NAMED WORKING-STORAGE  *
007800*    CELL, THE WAY THIS SHOP CARRIES TUNABLE CONSTANTS.          *
007900******************************************************************
008000 77  WS-DECISION-THRESHOLD          PIC 9V9(4) COMP-3
008100                                    VALUE 0.5000.
008200 77  WS-AMOUNT-HIGH                 PIC S9(9)V99 COMP-3
008300                                    VALUE 1000.00.
008400 77  WS-HIGH-RATIO-THRESHOLD        PIC 9V9(4) COMP-3
008500                                    VALUE 0.1000.
008600 77  WS-NIGHT-HOUR-START            PIC 9(2) VALUE 22.
008700 77  WS-NIGHT-HOUR-END              PIC 9(2) VALUE 5.
008800 77  WS-VELOCITY-LIMIT              PIC 9(3) VALUE 20.
008900 77  WS-FAILED-7D-LIMIT             PIC 9(3) VALUE 3.
009000 77  WS-YOUNG-ACCOUNT-DAYS          PIC 9(5) VALUE 30.
009100 77  WS-RULES-CAP                   PIC 9V9(4) COMP-3
009200                                    VALUE 0.5000.
009300 77  WS-WT-HIGH-AMOUNT              PIC 9V9(4) COMP-3
009400                                    VALUE 0.1500.
009500 77  WS-WT-HIGH-RATIO               PIC 9V9(4) COMP-3
009600                                    VALUE 0.2000.
009700 77  WS-WT-NIGHT-TIME               PIC 9V9(4) COMP-3
009800                                    VALUE 0.0500.
009900 77  WS-WT-VELOCITY                 PIC 9V9(4) COMP-3
010000                                    VALUE 0.1000.
010100 77  WS-WT-RECENT-FAILURES          PIC 9V9(4) COMP-3
010200                                    VALUE 0.1000.
010300 77  WS-WT-KYC-CHANNEL              PIC 9V9(4) COMP-3
010400                                    VALUE 0.2000.
010500 77  WS-WT-YOUNG-ACCOUNT            PIC 9V9(4) COMP-3
010600                                    VALUE 0.1200.
010700 01  WS-FIELDS.
010800     05  WS-TRANFILE-STATUS         PIC X(2) VALUE SPACES.
010900     05  WS-DECSFILE-STATUS         PIC X(2) VALUE SPACES.
011000     05  WS-TRAN-FILE-EOF           PIC X(1) VALUE 'N'.
011100         88  TRAN-FILE-AT-EOF          VALUE 'Y'.
011150     05  FILLER                     PIC X(1) VALUE SPACE.
011200 01  WS-COUNTERS.
011300     05  WS-RECS-READ               PIC S9(9) COMP-3 VALUE ZERO.
011400     05  WS-FRAUD-COUNT             PIC S9(9) COMP-3 VALUE ZERO.
011500     05  WS-LEGIT-COUNT             PIC S9(9) COMP-3 VALUE ZERO.
011600     05  WS-RULE-FIRE-COUNTS.
011700         10  WS-FIRE-HIGH-AMT       PIC S9(9) COMP-3 VALUE ZERO.
011800         10  WS-FIRE-HIGH-RATIO     PIC S9(9) COMP-3 VALUE ZERO.
011900         10  WS-FIRE-NIGHT          PIC S9(9) COMP-3 VALUE ZERO.
012000         10  WS-FIRE-VELOCITY       PIC S9(9) COMP-3 VALUE ZERO.
012100         10  WS-FIRE-RECENT-FAIL    PIC S9(9) COMP-3 VALUE ZERO.
012200         10  WS-FIRE-KYC-CHANNEL    PIC S9(9) COMP-3 VALUE ZERO.
012300         10  WS-FIRE-YOUNG-ACCT     PIC S9(9) COMP-3 VALUE ZERO.
012350     05  FILLER                     PIC X(1) VALUE SPACE.
012400 01  WS-RULE-FIRE-COUNTS-DUMP REDEFINES WS-RULE-FIRE-COUNTS.
012500     05  FILLER                     PIC X(35).
012600******************************************************************
012700*    PER-TRANSACTION SCORING WORK AREA.                          *
012800******************************************************************
012900 01  WS-SCORE-WORK.
013000     05  WS-RULE-ADJUSTMENT         PIC 9V9(4) COMP-3 VALUE ZERO.
013100     05  WS-COMBINED-RISK           PIC 9V9(4) COMP-3 VALUE ZERO.
013200     05  WS-AMOUNT-BAL-RATIO        PIC 9V9(4) COMP-3 VALUE ZERO.
013250     05  WS-SCORE-AMTS-DUMP REDEFINES WS-AMOUNT-BAL-RATIO
013260                                    PIC X(3).
013300     05  WS-RULE-FLAGS.
013400         10  WS-FL-HIGH-AMT         PIC X(1) VALUE 'N'.
013500             88  RULE-HIGH-AMT-FIRED   VALUE 'Y'.
013600         10  WS-FL-HIGH-RATIO       PIC X(1) VALUE 'N'.
013700             88  RULE-HIGH-RATIO-FIRED VALUE 'Y'.
013800         10  WS-FL-NIGHT            PIC X(1) VALUE 'N'.
013900             88  RULE-NIGHT-FIRED      VALUE 'Y'.
014000         10  WS-FL-VELOCITY         PIC X(1) VALUE 'N'.
014100             88  RULE-VELOCITY-FIRED   VALUE 'Y'.
014200         10  WS-FL-RECENT-FAIL      PIC X(1) VALUE 'N'.
014300             88  RULE-RECENT-FAIL-FIRED VALUE 'Y'.
014400         10  WS-FL-KYC-CHANNEL      PIC X(1) VALUE 'N'.
014500             88  RULE-KYC-CHANNEL-FIRED VALUE 'Y'.
014600         10  WS-FL-YOUNG-ACCT       PIC X(1) VALUE 'N'.
014700             88  RULE-YOUNG-ACCT-FIRED VALUE 'Y'.
014750     05  FILLER                     PIC X(1) VALUE SPACE.
014800 01  WS-RULE-FLAGS-DUMP REDEFINES WS-RULE-FLAGS.
014900     05  FILLER                     PIC X(7).
015000******************************************************************
015100 LINKAGE SECTION.
015200******************************************************************
015300 PROCEDURE DIVISION.
015400******************************************************************
015500 000-MAIN-LINE.
015600     PERFORM 900-OPEN-FILES.
015700     PERFORM 100-SCORE-RECORDS THROUGH 100-EXIT
015800             UNTIL TRAN-FILE-AT-EOF.
015900     PERFORM 950-CLOSE-FILES.
016000     DISPLAY 'TXNFRD TRANSACTIONS SCORED = ' WS-RECS-READ.
016100     DISPLAY 'TXNFRD FRAUD DECISIONS     = ' WS-FRAUD-COUNT.
016200     DISPLAY 'TXNFRD LEGIT DECISIONS     = ' WS-LEGIT-COUNT.
016300     DISPLAY 'TXNFRD RULE FIRE COUNTS -'.
016400     DISPLAY '  HIGH_AMOUNT            = ' WS-FIRE-HIGH-AMT.
016500     DISPLAY '  HIGH_AMOUNT_BAL_RATIO  = ' WS-FIRE-HIGH-RATIO.
016600     DISPLAY '  NIGHT_TIME             = ' WS-FIRE-NIGHT.
016700     DISPLAY '  HIGH_VELOCITY          = ' WS-FIRE-VELOCITY.
016800     DISPLAY '  RECENT_FAILURES        = ' WS-FIRE-RECENT-FAIL.
016900     DISPLAY '  UNVERIFIED_KYC_CHANNEL = ' WS-FIRE-KYC-CHANNEL.
017000     DISPLAY '  YOUNG_ACCOUNT_AGE      = ' WS-FIRE-YOUNG-ACCT.
017100     GOBACK.
017200******************************************************************
017300 100-SCORE-RECORDS.
017400     PERFORM 700-READ-TRANSACTION.
017500     IF TRAN-FILE-AT-EOF
017600         GO TO 100-EXIT.
017700     PERFORM 200-EVALUATE-RULES.
017800     PERFORM 300-SCORE-TRANSACTION.
017900     PERFORM 400-WRITE-DECISION-RECORD.
018000 100-EXIT.
018100     EXIT.
018200******************************************************************
018300*    EVALUATE THE SEVEN WEIGHTED RULES.  EACH RULE SETS ITS OWN  *
018400*    FLAG AND BUMPS ITS OWN LIFETIME FIRE COUNT INDEPENDENTLY --  *
018500*    A TRANSACTION MAY FIRE ANY NUMBER OF THE SEVEN AT ONCE.     *
018600******************************************************************
018700 200-EVALUATE-RULES.
018800     MOVE 'N' TO WS-FL-HIGH-AMT WS-FL-HIGH-RATIO WS-FL-NIGHT
018900                 WS-FL-VELOCITY WS-FL-RECENT-FAIL
019000                 WS-FL-KYC-CHANNEL WS-FL-YOUNG-ACCT.
019100     IF TXN-AMOUNT > WS-AMOUNT-HIGH
019200         MOVE 'Y' TO WS-FL-HIGH-AMT
019300         ADD 1 TO WS-FIRE-HIGH-AMT.
019400     MOVE ZERO TO WS-AMOUNT-BAL-RATIO.
019500     IF TXN-ACCT-BALANCE > ZERO
019600         COMPUTE WS-AMOUNT-BAL-RATIO ROUNDED =
019700             TXN-AMOUNT / TXN-ACCT-BALANCE
019800         IF WS-AMOUNT-BAL-RATIO > WS-HIGH-RATIO-THRESHOLD
019900             MOVE 'Y' TO WS-FL-HIGH-RATIO
020000             ADD 1 TO WS-FIRE-HIGH-RATIO.
020100     IF TXN-TIME-HH >= WS-NIGHT-HOUR-START
020200             OR TXN-TIME-HH < WS-NIGHT-HOUR-END
020300         MOVE 'Y' TO WS-FL-NIGHT
020400         ADD 1 TO WS-FIRE-NIGHT.
020500     IF TXN-DAILY-COUNT > WS-VELOCITY-LIMIT
020600         MOVE 'Y' TO WS-FL-VELOCITY
020700         ADD 1 TO WS-FIRE-VELOCITY.
020800     IF TXN-FAILED-7D > WS-FAILED-7D-LIMIT
020900         MOVE 'Y' TO WS-FL-RECENT-FAIL
021000         ADD 1 TO WS-FIRE-RECENT-FAIL.
021100     IF TXN-KYC-NOT-VERIFIED
021200             AND (TXN-TYPE = 'TRANSFER  ' OR TXN-TYPE = 'WIRE      ')
021300         MOVE 'Y' TO WS-FL-KYC-CHANNEL
021400         ADD 1 TO WS-FIRE-KYC-CHANNEL.
021500     IF TXN-ACCT-AGE-DAYS < WS-YOUNG-ACCOUNT-DAYS
021600         MOVE 'Y' TO WS-FL-YOUNG-ACCT
021700         ADD 1 TO WS-FIRE-YOUNG-ACCT.
021800 200-EXIT.
021900     EXIT.
022000******************************************************************
022100*    SUM THE WEIGHTS OF THE FIRED RULES, CAP AT WS-RULES-CAP,    *
022200*    ADD TO THE MODEL SCORE, CAP THE COMBINED RISK AT 1.0000,    *
022300*    AND DECIDE FRAUD/LEGIT AGAINST THE DECISION THRESHOLD.      *
022400******************************************************************
022500 300-SCORE-TRANSACTION.
022600     MOVE ZERO TO WS-RULE-ADJUSTMENT.
022700     IF RULE-HIGH-AMT-FIRED
022800         ADD WS-WT-HIGH-AMOUNT TO WS-RULE-ADJUSTMENT.
022900     IF RULE-HIGH-RATIO-FIRED
023000         ADD WS-WT-HIGH-RATIO TO WS-RULE-ADJUSTMENT.
023100     IF RULE-NIGHT-FIRED
023200         ADD WS-WT-NIGHT-TIME TO WS-RULE-ADJUSTMENT.
023300     IF RULE-VELOCITY-FIRED
023400         ADD WS-WT-VELOCITY TO WS-RULE-ADJUSTMENT.
023500     IF RULE-RECENT-FAIL-FIRED
023600         ADD WS-WT-RECENT-FAILURES TO WS-RULE-ADJUSTMENT.
023700     IF RULE-KYC-CHANNEL-FIRED
023800         ADD WS-WT-KYC-CHANNEL TO WS-RULE-ADJUSTMENT.
023900     IF RULE-YOUNG-ACCT-FIRED
024000         ADD WS-WT-YOUNG-ACCOUNT TO WS-RULE-ADJUSTMENT.
024100     IF WS-RULE-ADJUSTMENT > WS-RULES-CAP
024200         MOVE WS-RULES-CAP TO WS-RULE-ADJUSTMENT.
024300     COMPUTE WS-COMBINED-RISK ROUNDED =
024400         TXN-MODEL-SCORE + WS-RULE-ADJUSTMENT.
024500     IF WS-COMBINED-RISK > 1.0000
024600         MOVE 1.0000 TO WS-COMBINED-RISK.
024700 300-EXIT.
024800     EXIT.
024900******************************************************************
025000 400-WRITE-DECISION-RECORD.
025100     MOVE TXN-ID             TO FRD-TXN-ID.
025200     MOVE TXN-MODEL-SCORE    TO FRD-MODEL-SCORE.
025300     MOVE WS-RULE-ADJUSTMENT TO FRD-RULE-ADJUSTMENT.
025400     MOVE WS-COMBINED-RISK   TO FRD-COMBINED-RISK.
025500     IF WS-COMBINED-RISK >= WS-DECISION-THRESHOLD
025600         MOVE 'FRAUD' TO FRD-DECISION
025700         ADD 1 TO WS-FRAUD-COUNT
025800     ELSE
025900         MOVE 'LEGIT' TO FRD-DECISION
026000         ADD 1 TO WS-LEGIT-COUNT.
026100     MOVE WS-FL-HIGH-AMT     TO FRD-FLAG-HIGH-AMT.
026200     MOVE WS-FL-HIGH-RATIO   TO FRD-FLAG-HIGH-RATIO.
026300     MOVE WS-FL-NIGHT        TO FRD-FLAG-NIGHT.
026400     MOVE WS-FL-VELOCITY     TO FRD-FLAG-VELOCITY.
026500     MOVE WS-FL-RECENT-FAIL  TO FRD-FLAG-RECENT-FAIL.
026600     MOVE WS-FL-KYC-CHANNEL  TO FRD-FLAG-KYC-CHANNEL.
026700     MOVE WS-FL-YOUNG-ACCT   TO FRD-FLAG-YOUNG-ACCT.
026800     WRITE FRD-DEC-REC.
026900 400-EXIT.
027000     EXIT.
027100******************************************************************
027200 700-READ-TRANSACTION.
027300     READ TRANSACTION-FILE
027400         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
027500     IF WS-TRANFILE-STATUS = '00'
027600         ADD 1 TO WS-RECS-READ
027700     ELSE
027800     IF WS-TRANFILE-STATUS = '10'
027900         MOVE 'Y' TO WS-TRAN-FILE-EOF
028000     ELSE
028100         DISPLAY 'TXNFRD - TRANSACTION FILE READ ERROR, STATUS='
028200                 WS-TRANFILE-STATUS
028300         MOVE 'Y' TO WS-TRAN-FILE-EOF.
028400 700-EXIT.
028500     EXIT.
028600******************************************************************
028700 900-OPEN-FILES.
028800     OPEN INPUT  TRANSACTION-FILE.
028900     OPEN OUTPUT DECISION-FILE.
029000     IF WS-TRANFILE-STATUS NOT = '00'
029100         DISPLAY 'TXNFRD - ERROR OPENING TRANSACTION FILE, RC='
029200                 WS-TRANFILE-STATUS
029300         MOVE 'Y' TO WS-TRAN-FILE-EOF.
029400     IF WS-DECSFILE-STATUS NOT = '00'
029500         DISPLAY 'TXNFRD - ERROR OPENING DECISION FILE, RC='
029600                 WS-DECSFILE-STATUS
029700         MOVE 'Y' TO WS-TRAN-FILE-EOF.
029800 900-EXIT.
029900     EXIT.
030000******************************************************************
030100 950-CLOSE-FILES.
030200     CLOSE TRANSACTION-FILE.
030300     CLOSE DECISION-FILE.
030400 950-EXIT.
030500     EXIT.
