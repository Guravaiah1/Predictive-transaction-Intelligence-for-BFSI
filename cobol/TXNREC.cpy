000100***************************************************************
000200*                                                              *
000300*    COPYBOOK   TXNREC                                        *
000400*    TRANSACTION-FILE detail record layout, 120 bytes fixed.  *
000500*                                                              *
000600*    Shared by every program in the nightly transaction-      *
000700*    intelligence suite (TXNCAT, TXNSTAT, TXNANOM, TXNFCST,    *
000800*    TXNSEG, TXNFRD) so a field-width change is made once      *
000900*    and recompiled everywhere -- COPY TXNREC. in each         *
001000*    program's FD.                                            *
001100*                                                              *
001200*    AMOUNT AND BALANCE ARE PACKED (COMP-3), MATCHING THE      *
001300*    SHOP CONVENTION FOR MONETARY FIELDS ON THE CUSTOMER       *
001400*    MASTER AND OTHER DOLLAR-BEARING RECORDS.                  *
001500*                                                              *
001600*    AMENDMENT HISTORY                                        *
001700*    DATE      INIT  REQUEST   DESCRIPTION                    *
001800*    03/11/94  RBD   PTI-0001  ORIGINAL COPYBOOK              *
001900*    09/22/95  KLM   PTI-0034  ADDED TXN-DAILY-COUNT,          *
002000*                              TXN-FAILED-7D FOR FRAUD RULES   *
002100*    06/04/97  RBD   PTI-0058  ADDED TXN-MODEL-SCORE           *
002200*    01/14/99  JAT   PTI-0091  Y2K -- DATE FIELDS CONFIRMED    *
002300*                              4-DIGIT CENTURY, NO CHANGE      *
002400*                              REQUIRED, ANNOTATED FOR AUDIT   *
002500***************************************************************
002600 01  TXN-REC.
002700     05  TXN-ID                      PIC X(12).
002800     05  TXN-CUSTOMER-ID             PIC X(10).
002900     05  TXN-DATE.
003000         10  TXN-DATE-CCYY           PIC 9(4).
003100         10  TXN-DATE-MM             PIC 9(2).
003200         10  TXN-DATE-DD             PIC 9(2).
003300     05  TXN-DATE-NUM REDEFINES TXN-DATE
003400                                     PIC 9(8).
003500     05  TXN-TIME.
003600         10  TXN-TIME-HH             PIC 9(2).
003700         10  TXN-TIME-MM             PIC 9(2).
003800         10  TXN-TIME-SS             PIC 9(2).
003900     05  TXN-TIME-NUM REDEFINES TXN-TIME
004000                                     PIC 9(6).
004100     05  TXN-AMOUNT                  PIC S9(9)V99 COMP-3.
004200     05  TXN-CHANNEL                 PIC X(30).
004300     05  TXN-TYPE                    PIC X(10).
004400     05  TXN-STATUS                  PIC X(8).
004500         88  TXN-STATUS-SUCCESS         VALUE 'SUCCESS '.
004600         88  TXN-STATUS-FAILED          VALUE 'FAILED  '.
004700     05  TXN-KYC-FLAG                PIC X(1).
004800         88  TXN-KYC-VERIFIED           VALUE 'Y'.
004900         88  TXN-KYC-NOT-VERIFIED       VALUE 'N'.
005000     05  TXN-ACCT-AGE-DAYS           PIC 9(5).
005100     05  TXN-ACCT-BALANCE            PIC S9(9)V99 COMP-3.
005200     05  TXN-DAILY-COUNT             PIC 9(3).
005300     05  TXN-FAILED-7D               PIC 9(3).
005400     05  TXN-MODEL-SCORE             PIC 9V9(4).
005500     05  FILLER                      PIC X(7).
