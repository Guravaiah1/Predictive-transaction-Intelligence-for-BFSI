000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TXNCALC.
000300 AUTHOR. R B DUNCAN.
000400 INSTALLATION. PREDICTIVE TXN INTELLIGENCE UNIT.
000500 DATE-WRITTEN. 03/14/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM      TXNCALC                                       *
001100*    RUNNING-STATISTICS SUBPROGRAM.                              *
001200*                                                                *
001300*    CALLED ONCE PER OBSERVATION BY ANY PROGRAM IN THE NIGHTLY   *
001400*    TRANSACTION-INTELLIGENCE SUITE THAT NEEDS A COUNT, SUM,     *
001500*    MIN, MAX, MEAN OR SAMPLE STANDARD DEVIATION OVER A SERIES   *
001600*    OF SIGNED AMOUNTS -- TXNCAT (OVERALL TRANSACTION STATS),    *
001700*    TXNSTAT (PER-CATEGORY, PER-DAY AND OVERALL SPENDING         *
001800*    STATS) AND TXNFCST (DAILY NET-SPENDING SERIES).             *
001900*                                                                *
002000*    THE CALLER OWNS THE STAT AREA (CALC-STAT-AREA) AND PASSES   *
002100*    IT ON EVERY CALL SO SEVERAL INDEPENDENT SERIES CAN BE       *
002200*    ACCUMULATED IN THE SAME RUN, ONE STAT AREA PER SERIES.      *
002300*                                                                *
002400*    REQUEST CODES (CALC-REQUEST-CODE) --                        *
002500*       'I'  INITIALIZE THE STAT AREA TO ZERO.                   *
002600*       'A'  ACCUMULATE CALC-VALUE-IN INTO THE STAT AREA.        *
002700*       'F'  FINALIZE -- COMPUTE CALC-MEAN AND CALC-STDDEV       *
002800*            (SAMPLE STDDEV, N-1 DIVISOR) FROM THE ACCUMULATED   *
002900*            COUNT, SUM AND SUM-OF-SQUARES.                      *
003000*                                                                *
003100*    AMENDMENT HISTORY                                          *
003200*    DATE      INIT  REQUEST   DESCRIPTION                      *
003300*    03/14/94  RBD   PTI-0001  ORIGINAL PROGRAM, MODELLED ON    *
003400*                              THE SAMOS2 BALANCE-STATS ROUTINE *
003500*    09/22/95  KLM   PTI-0034  WIDENED SUMSQ TO S9(15)V9999 --  *
003600*                              OVERFLOWED ON THE OCTOBER RUN     *
003700*    01/14/99  JAT   PTI-0091  Y2K REVIEW -- NO DATE FIELDS IN   *
003800*                              THIS PROGRAM, NO CHANGE REQUIRED  *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600******************************************************************
004700*    WORK FIELDS FOR THE VARIANCE COMPUTATION.                   *
004800******************************************************************
004900 01  WS-WORK-FIELDS.
005000     05  WS-COUNT-D                 PIC S9(9)V99 COMP-3.
005010     05  WS-COUNT-D-DUMP REDEFINES WS-COUNT-D
005020                                    PIC X(6).
005100     05  WS-VARIANCE                PIC S9(9)V9999 COMP-3.
005110     05  WS-VARIANCE-DUMP REDEFINES WS-VARIANCE
005120                                    PIC X(6).
005200     05  WS-MEAN-SQ                 PIC S9(15)V9999 COMP-3.
005210     05  WS-MEAN-SQ-DUMP REDEFINES WS-MEAN-SQ
005220                                    PIC X(9).
005300     05  WS-SUMSQ-OVER-N            PIC S9(15)V9999 COMP-3.
005350     05  FILLER                     PIC X(1) VALUE SPACE.
005400******************************************************************
005500*    LINKAGE SECTION.                                            *
005600******************************************************************
005700 LINKAGE SECTION.
005800 01  CALC-REQUEST-CODE               PIC X(1).
005900     88  CALC-REQ-INIT                  VALUE 'I'.
006000     88  CALC-REQ-ACCUMULATE            VALUE 'A'.
006100     88  CALC-REQ-FINALIZE              VALUE 'F'.
006200 01  CALC-VALUE-IN                    PIC S9(9)V99 COMP-3.
006300 01  CALC-STAT-AREA.
006400     05  CALC-COUNT                  PIC S9(9) COMP-3.
006500     05  CALC-SUM                    PIC S9(11)V99 COMP-3.
006600     05  CALC-SUMSQ                  PIC S9(15)V9999 COMP-3.
006700     05  CALC-MIN                    PIC S9(9)V99 COMP-3.
006800     05  CALC-MAX                    PIC S9(9)V99 COMP-3.
006900     05  CALC-MEAN                   PIC S9(9)V99 COMP-3.
007000     05  CALC-STDDEV                 PIC S9(9)V9999 COMP-3.
007100******************************************************************
007200 PROCEDURE DIVISION USING CALC-REQUEST-CODE
007300                          CALC-VALUE-IN
007400                          CALC-STAT-AREA.
007500******************************************************************
007600 000-MAIN-LINE.
007700     IF CALC-REQ-INIT
007800         PERFORM 100-INITIALIZE-AREA
007900     ELSE
008000     IF CALC-REQ-ACCUMULATE
008100         PERFORM 200-ACCUMULATE-VALUE
008200     ELSE
008300     IF CALC-REQ-FINALIZE
008400         PERFORM 300-FINALIZE-STATS.
008500     GOBACK.
008600******************************************************************
008700 100-INITIALIZE-AREA.
008800     MOVE ZERO TO CALC-COUNT CALC-SUM CALC-SUMSQ
008900                  CALC-MIN CALC-MAX CALC-MEAN CALC-STDDEV.
009000 100-EXIT.
009100     EXIT.
009200******************************************************************
009300 200-ACCUMULATE-VALUE.
009400     ADD 1 TO CALC-COUNT.
009500     ADD CALC-VALUE-IN TO CALC-SUM.
009600     COMPUTE CALC-SUMSQ = CALC-SUMSQ
009700                        + (CALC-VALUE-IN * CALC-VALUE-IN).
009800     IF CALC-COUNT = 1
009900         MOVE CALC-VALUE-IN TO CALC-MIN
010000         MOVE CALC-VALUE-IN TO CALC-MAX
010100     ELSE
010200     IF CALC-VALUE-IN < CALC-MIN
010300         MOVE CALC-VALUE-IN TO CALC-MIN
010400     ELSE
010500     IF CALC-VALUE-IN > CALC-MAX
010600         MOVE CALC-VALUE-IN TO CALC-MAX.
010700 200-EXIT.
010800     EXIT.
010900******************************************************************
011000*    FINALIZE -- SAMPLE STANDARD DEVIATION, N-1 DIVISOR, PER     *
011100*    THE SPENDING-STATISTICS AND ANOMALY-DETECTION BUSINESS      *
011200*    RULES.  FEWER THAN 2 OBSERVATIONS LEAVES STDDEV AT ZERO.    *
011300******************************************************************
011400 300-FINALIZE-STATS.
011500     MOVE ZERO TO CALC-MEAN CALC-STDDEV.
011600     IF CALC-COUNT > 0
011700         COMPUTE CALC-MEAN ROUNDED = CALC-SUM / CALC-COUNT.
011800     IF CALC-COUNT > 1
011900         COMPUTE WS-COUNT-D = CALC-COUNT
012000         COMPUTE WS-SUMSQ-OVER-N ROUNDED =
012100             (CALC-SUM * CALC-SUM) / WS-COUNT-D
012200         COMPUTE WS-VARIANCE ROUNDED =
012300             (CALC-SUMSQ - WS-SUMSQ-OVER-N) / (WS-COUNT-D - 1)
012400         IF WS-VARIANCE > ZERO
012450             COMPUTE CALC-STDDEV ROUNDED = WS-VARIANCE ** 0.5.
012500 300-EXIT.
012600     EXIT.
