000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TXNANOM.
000300 AUTHOR. R B DUNCAN.
000400 INSTALLATION. PREDICTIVE TXN INTELLIGENCE UNIT.
000500 DATE-WRITTEN. 06/04/1997.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM      TXNANOM                                       *
001100*    ANOMALY DETECTOR -- NIGHTLY STEP 3.                         *
001200*                                                                *
001300*    LOADS THE ENTIRE TRANSACTION-FILE INTO A WORKING-STORAGE    *
001400*    TABLE (PASS 1), CALLING TXNCALC ONCE PER RECORD TO ROLL     *
001500*    UP THE POPULATION MEAN AND SAMPLE STANDARD DEVIATION OF     *
001600*    THE AMOUNT FIELD.  PASS 2 WALKS THE TABLE AGAIN, SCORES     *
001700*    EACH ENTRY'S Z, AND ANY ENTRY WHOSE Z EXCEEDS THE THRESHOLD *
001800*    IS COPIED TO A SECOND TABLE.  THAT SECOND TABLE IS PUT      *
001900*    INTO DESCENDING-Z SEQUENCE BY A STRAIGHT SELECTION SORT     *
002000*    (THIS SHOP'S BATCH SUITE DOES NOT USE THE SORT VERB) AND    *
002100*    PRINTED TO ANOMALY-REPORT.                                  *
002200*                                                                *
002300*    FEWER THAN 3 TRANSACTIONS, OR A STDDEV OF ZERO, MEANS NO    *
002400*    ANOMALY DETECTION IS ATTEMPTED -- THE REPORT PRINTS ITS     *
002500*    HEADING AND A ZERO-COUNT FOOTER ONLY.                       *
002600*                                                                *
002700*    THE WORKING-STORAGE TABLE HOLDS UP TO 5000 TRANSACTIONS.    *
002800*    RUNS LARGER THAN THAT ARE NOT EXPECTED ON THE NIGHTLY       *
002900*    TRANSACTION VOLUME AS OF THIS WRITING (SEE PTI-0058).       *
003000*                                                                *
003100*    AMENDMENT HISTORY                                          *
003200*    DATE      INIT  REQUEST   DESCRIPTION                      *
003300*    06/04/97  RBD   PTI-0058  ORIGINAL PROGRAM                 *
003400*    01/14/99  JAT   PTI-0091  Y2K REVIEW -- NO DATE ARITHMETIC  *
003500*                              IN THIS PROGRAM, NO CHANGE        *
003600*                              REQUIRED                          *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
004500         ORGANIZATION IS SEQUENTIAL
004600         ACCESS IS SEQUENTIAL
004700         FILE STATUS IS WS-TRANFILE-STATUS.
004800     SELECT ANOMALY-REPORT ASSIGN TO ANOMRPT
004900         ORGANIZATION IS SEQUENTIAL
005000         ACCESS IS SEQUENTIAL
005100         FILE STATUS IS WS-ANOMRPT-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  TRANSACTION-FILE
005500     LABEL RECORDS ARE STANDARD
005600     BLOCK CONTAINS 0 RECORDS
005700     RECORDING MODE IS F.
005800     COPY TXNREC.
005900 FD  ANOMALY-REPORT
006000     LABEL RECORDS ARE STANDARD
006100     RECORDING MODE IS F.
006200 01  ANOM-PRINT-LINE.
006210     05  FILLER                     PIC X(132).
006300******************************************************************
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600 01  WS-FIELDS.
006700     05  WS-TRANFILE-STATUS         PIC X(2) VALUE SPACES.
006800     05  WS-ANOMRPT-STATUS          PIC X(2) VALUE SPACES.
006900     05  WS-TRAN-FILE-EOF           PIC X(1) VALUE 'N'.
007000         88  TRAN-FILE-AT-EOF          VALUE 'Y'.
007100     05  WS-DETECTION-ELIGIBLE      PIC X(1) VALUE 'N'.
007200         88  DETECTION-IS-ELIGIBLE     VALUE 'Y'.
007250     05  FILLER                     PIC X(1) VALUE SPACE.
007300 01  WS-COUNTERS.
007400     05  WS-RECS-READ               PIC S9(9) COMP-3 VALUE ZERO.
007500     05  WS-ANOM-COUNT              PIC S9(9) COMP-3 VALUE ZERO.
007550     05  FILLER                     PIC X(1) VALUE SPACE.
007600 77  WS-THRESHOLD                   PIC S9(3)V99 COMP-3
007700                                    VALUE 2.00.
007800******************************************************************
007900*    CALL LINKAGE TO TXNCALC.                                    *
008000******************************************************************
008100 01  WS-CALC-LINKAGE.
008200     05  WS-CALC-REQUEST            PIC X(1).
008300     05  WS-CALC-VALUE              PIC S9(9)V99 COMP-3.
008400     05  WS-CALC-STATS.
008500         10  WS-POP-COUNT           PIC S9(9) COMP-3.
008600         10  WS-POP-SUM             PIC S9(11)V99 COMP-3.
008700         10  WS-POP-SUMSQ           PIC S9(15)V9999 COMP-3.
008800         10  WS-POP-MIN             PIC S9(9)V99 COMP-3.
008900         10  WS-POP-MAX             PIC S9(9)V99 COMP-3.
009000         10  WS-POP-MEAN            PIC S9(9)V99 COMP-3.
009100         10  WS-POP-STDDEV          PIC S9(9)V9999 COMP-3.
009150     05  FILLER                     PIC X(1) VALUE SPACE.
009200 01  WS-CALC-STATS-DUMP REDEFINES WS-CALC-STATS.
009300     05  FILLER                     PIC X(46).
009400******************************************************************
009500*    PASS-1 TRANSACTION TABLE -- ONE ENTRY PER INPUT RECORD.     *
009600******************************************************************
009700 01  WS-TXN-TABLE.
009800     05  WS-TXN-ENTRY OCCURS 5000 TIMES INDEXED BY TXN-IDX.
009900         10  WS-TXN-ID-SV           PIC X(12).
010000         10  WS-TXN-AMOUNT-SV       PIC S9(9)V99 COMP-3.
010100         10  WS-TXN-CHANNEL-SV      PIC X(30).
010120     05  FILLER                     PIC X(1) VALUE SPACE.
010150 01  WS-TXN-TABLE-DUMP REDEFINES WS-TXN-TABLE.
010160     05  FILLER                     PIC X(240001).
010200******************************************************************
010300*    PASS-2 QUALIFYING-ANOMALY TABLE -- SUBSET OF THE ABOVE      *
010400*    WHOSE Z EXCEEDED THE THRESHOLD, WITH ITS Z-SCORE ATTACHED.  *
010500*    SORTED DESCENDING BY Z BEFORE PRINTING.                     *
010600******************************************************************
010700 01  WS-ANOM-TABLE.
010800     05  WS-ANOM-ENTRY OCCURS 5000 TIMES INDEXED BY ANOM-IDX.
010900         10  WS-ANOM-ID             PIC X(12).
011000         10  WS-ANOM-AMOUNT         PIC S9(9)V99 COMP-3.
011100         10  WS-ANOM-CHANNEL        PIC X(30).
011200         10  WS-ANOM-Z              PIC S9(3)V99 COMP-3.
011250     05  FILLER                     PIC X(1) VALUE SPACE.
011300 01  WS-ANOM-TABLE-DUMP REDEFINES WS-ANOM-TABLE.
011400     05  FILLER                     PIC X(255001).
011500******************************************************************
011600*    WORK FIELDS FOR THE Z COMPUTATION AND SORT.                 *
011700******************************************************************
011800 01  WS-Z-WORK.
011900     05  WS-Z-DEVIATION             PIC S9(9)V99 COMP-3.
012000     05  WS-Z-SCORE                 PIC S9(3)V99 COMP-3.
012050     05  FILLER                     PIC X(1) VALUE SPACE.
012100 01  WS-SORT-WORK.
012200     05  WS-SORT-SWAPPED            PIC X(1) VALUE 'N'.
012300         88  A-SWAP-WAS-MADE           VALUE 'Y'.
012400     05  WS-SORT-HOLD-ID            PIC X(12).
012500     05  WS-SORT-HOLD-AMOUNT        PIC S9(9)V99 COMP-3.
012600     05  WS-SORT-HOLD-CHANNEL       PIC X(30).
012700     05  WS-SORT-HOLD-Z             PIC S9(3)V99 COMP-3.
012750     05  FILLER                     PIC X(1) VALUE SPACE.
012800******************************************************************
012900*    REPORT-LINE LAYOUTS.                                        *
013000******************************************************************
013100 01  HDG-LINE-1.
013200     05  FILLER                     PIC X(40) VALUE SPACES.
013300     05  FILLER                     PIC X(32)
013400         VALUE 'ANOMALY REPORT - TXNANOM'.
013500     05  FILLER                     PIC X(60) VALUE SPACES.
013600 01  HDG-LINE-2.
013700     05  FILLER                     PIC X(11)
013800         VALUE 'POP MEAN = '.
013900     05  HDG-MEAN-OUT               PIC Z,ZZZ,ZZ9.99-.
014000     05  FILLER                     PIC X(6)
014100         VALUE '  STD='.
014200     05  HDG-STDDEV-OUT             PIC ZZ9.99.
014300     05  FILLER                     PIC X(6)
014400         VALUE '  THR='.
014500     05  HDG-THRESH-OUT             PIC Z9.99.
014600     05  FILLER                     PIC X(85) VALUE SPACES.
014700 01  ANOM-DETAIL-LINE.
014800     05  FILLER                     PIC X(3)   VALUE SPACES.
014900     05  ADL-ID-OUT                 PIC X(12).
015000     05  FILLER                     PIC X(2)   VALUE SPACES.
015100     05  ADL-AMOUNT-OUT             PIC Z,ZZZ,ZZ9.99-.
015200     05  FILLER                     PIC X(2)   VALUE SPACES.
015300     05  ADL-CHANNEL-OUT            PIC X(30).
015400     05  FILLER                     PIC X(2)   VALUE SPACES.
015500     05  ADL-Z-OUT                  PIC ZZ9.99.
015600     05  FILLER                     PIC X(2)   VALUE SPACES.
015700     05  FILLER                     PIC X(20)
015800         VALUE 'STDS FROM POP MEAN ='.
015900     05  ADL-MEAN-OUT               PIC Z,ZZZ,ZZ9.99-.
016000     05  FILLER                     PIC X(23) VALUE SPACES.
016100 01  BLANK-LINE.
016110     05  FILLER                     PIC X(132) VALUE SPACES.
016200 01  FOOTER-LINE.
016300     05  FILLER                     PIC X(15)
016400         VALUE 'ANOMALY COUNT ='.
016500     05  FTR-COUNT-OUT              PIC ZZZ,ZZ9.
016600     05  FILLER                     PIC X(108) VALUE SPACES.
016700 01  NO-DETECTION-LINE.
016800     05  FILLER                     PIC X(29)
016900         VALUE 'TXNANOM - FEWER THAN 3 TRANS'.
017000     05  FILLER                     PIC X(28)
017100         VALUE 'ACTIONS OR ZERO STDDEV, NO A'.
017200     05  FILLER                     PIC X(20)
017300         VALUE 'NOMALY DETECTION RUN'.
017400     05  FILLER                     PIC X(55) VALUE SPACES.
017500******************************************************************
017600 LINKAGE SECTION.
017700******************************************************************
017800 PROCEDURE DIVISION.
017900******************************************************************
018000 000-MAIN-LINE.
018100     PERFORM 900-OPEN-FILES.
018200     MOVE 'I' TO WS-CALC-REQUEST.
018300     CALL 'TXNCALC' USING WS-CALC-REQUEST WS-CALC-VALUE
018400                          WS-CALC-STATS.
018500     PERFORM 100-LOAD-TABLE THROUGH 100-EXIT
018600             UNTIL TRAN-FILE-AT-EOF.
018700     MOVE 'F' TO WS-CALC-REQUEST.
018800     CALL 'TXNCALC' USING WS-CALC-REQUEST WS-CALC-VALUE
018900                          WS-CALC-STATS.
019000     MOVE 'N' TO WS-DETECTION-ELIGIBLE.
019100     IF WS-POP-COUNT > 2 AND WS-POP-STDDEV > ZERO
019200         MOVE 'Y' TO WS-DETECTION-ELIGIBLE.
019300     IF DETECTION-IS-ELIGIBLE
019400         PERFORM 300-COMPUTE-Z
019500                 VARYING TXN-IDX FROM 1 BY 1
019600                 UNTIL TXN-IDX > WS-POP-COUNT
019700         PERFORM 400-SORT-ANOMALIES.
019800     PERFORM 800-PRODUCE-REPORT.
019900     PERFORM 950-CLOSE-FILES.
020000     GOBACK.
020100******************************************************************
020200 100-LOAD-TABLE.
020300     PERFORM 700-READ-TRANSACTION.
020400     IF TRAN-FILE-AT-EOF
020500         GO TO 100-EXIT.
020600     SET TXN-IDX TO WS-RECS-READ.
020700     MOVE TXN-ID      TO WS-TXN-ID-SV(TXN-IDX).
020800     MOVE TXN-AMOUNT  TO WS-TXN-AMOUNT-SV(TXN-IDX).
020900     MOVE TXN-CHANNEL TO WS-TXN-CHANNEL-SV(TXN-IDX).
021000     MOVE 'A' TO WS-CALC-REQUEST.
021100     MOVE TXN-AMOUNT TO WS-CALC-VALUE.
021200     CALL 'TXNCALC' USING WS-CALC-REQUEST WS-CALC-VALUE
021300                          WS-CALC-STATS.
021400 100-EXIT.
021500     EXIT.
021600******************************************************************
021700*    PASS 2 -- Z = ABS(AMOUNT - MEAN) / STDDEV.  ANY ENTRY OVER  *
021800*    THE THRESHOLD IS COPIED TO THE ANOMALY TABLE.               *
021900******************************************************************
022000 300-COMPUTE-Z.
022100     COMPUTE WS-Z-DEVIATION =
022200         WS-TXN-AMOUNT-SV(TXN-IDX) - WS-POP-MEAN.
022300     IF WS-Z-DEVIATION < ZERO
022400         MULTIPLY WS-Z-DEVIATION BY -1 GIVING WS-Z-DEVIATION.
022500     COMPUTE WS-Z-SCORE ROUNDED =
022600         WS-Z-DEVIATION / WS-POP-STDDEV.
022700     IF WS-Z-SCORE > WS-THRESHOLD
022800         ADD 1 TO WS-ANOM-COUNT
022900         SET ANOM-IDX TO WS-ANOM-COUNT
023000         MOVE WS-TXN-ID-SV(TXN-IDX)      TO WS-ANOM-ID(ANOM-IDX)
023100         MOVE WS-TXN-AMOUNT-SV(TXN-IDX)  TO
023200                                      WS-ANOM-AMOUNT(ANOM-IDX)
023300         MOVE WS-TXN-CHANNEL-SV(TXN-IDX) TO
023400                                      WS-ANOM-CHANNEL(ANOM-IDX)
023500         MOVE WS-Z-SCORE                 TO WS-ANOM-Z(ANOM-IDX).
023600 300-EXIT.
023700     EXIT.
023800******************************************************************
023900*    DESCENDING-Z STRAIGHT SELECTION SORT OVER THE QUALIFYING    *
024000*    ANOMALY TABLE.  THIS SHOP HAS NO SORT VERB IN ITS BATCH     *
024100*    SUITE SO A BUBBLE PASS OVER WORKING STORAGE IS USED, THE    *
024200*    SAME AS THE OLDER TABLE-LOOKUP ROUTINES IN THIS SUITE.      *
024300******************************************************************
024400 400-SORT-ANOMALIES.
024500     IF WS-ANOM-COUNT < 2
024600         GO TO 400-EXIT.
024700     MOVE 'Y' TO WS-SORT-SWAPPED.
024800     PERFORM 410-BUBBLE-PASS THROUGH 410-EXIT
024900             UNTIL NOT A-SWAP-WAS-MADE.
025000 400-EXIT.
025100     EXIT.
025200******************************************************************
025300 410-BUBBLE-PASS.
025400     MOVE 'N' TO WS-SORT-SWAPPED.
025500     PERFORM 420-COMPARE-ADJACENT
025600             VARYING ANOM-IDX FROM 1 BY 1
025700             UNTIL ANOM-IDX > WS-ANOM-COUNT - 1.
025800 410-EXIT.
025900     EXIT.
026000******************************************************************
026100 420-COMPARE-ADJACENT.
026200     IF WS-ANOM-Z(ANOM-IDX) < WS-ANOM-Z(ANOM-IDX + 1)
026300         MOVE WS-ANOM-ID(ANOM-IDX)      TO WS-SORT-HOLD-ID
026400         MOVE WS-ANOM-AMOUNT(ANOM-IDX)  TO WS-SORT-HOLD-AMOUNT
026500         MOVE WS-ANOM-CHANNEL(ANOM-IDX) TO WS-SORT-HOLD-CHANNEL
026600         MOVE WS-ANOM-Z(ANOM-IDX)       TO WS-SORT-HOLD-Z
026700         MOVE WS-ANOM-ID(ANOM-IDX + 1)
026800             TO WS-ANOM-ID(ANOM-IDX)
026900         MOVE WS-ANOM-AMOUNT(ANOM-IDX + 1)
027000             TO WS-ANOM-AMOUNT(ANOM-IDX)
027100         MOVE WS-ANOM-CHANNEL(ANOM-IDX + 1)
027200             TO WS-ANOM-CHANNEL(ANOM-IDX)
027300         MOVE WS-ANOM-Z(ANOM-IDX + 1)
027400             TO WS-ANOM-Z(ANOM-IDX)
027500         MOVE WS-SORT-HOLD-ID           TO WS-ANOM-ID(ANOM-IDX + 1)
027600         MOVE WS-SORT-HOLD-AMOUNT
027700             TO WS-ANOM-AMOUNT(ANOM-IDX + 1)
027800         MOVE WS-SORT-HOLD-CHANNEL
027900             TO WS-ANOM-CHANNEL(ANOM-IDX + 1)
028000         MOVE WS-SORT-HOLD-Z            TO WS-ANOM-Z(ANOM-IDX + 1)
028100         MOVE 'Y' TO WS-SORT-SWAPPED.
028200 420-EXIT.
028300     EXIT.
028400******************************************************************
028500 700-READ-TRANSACTION.
028600     READ TRANSACTION-FILE
028700         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
028800     IF WS-TRANFILE-STATUS = '00'
028900         ADD 1 TO WS-RECS-READ
029000     ELSE
029100     IF WS-TRANFILE-STATUS = '10'
029200         MOVE 'Y' TO WS-TRAN-FILE-EOF
029300     ELSE
029400         DISPLAY 'TXNANOM - TRANSACTION FILE READ ERROR, STATUS='
029500                 WS-TRANFILE-STATUS
029600         MOVE 'Y' TO WS-TRAN-FILE-EOF.
029700 700-EXIT.
029800     EXIT.
029900******************************************************************
030000 800-PRODUCE-REPORT.
030100     WRITE ANOM-PRINT-LINE FROM HDG-LINE-1.
030200     MOVE WS-POP-MEAN    TO HDG-MEAN-OUT.
030300     MOVE WS-POP-STDDEV  TO HDG-STDDEV-OUT.
030400     MOVE WS-THRESHOLD   TO HDG-THRESH-OUT.
030500     WRITE ANOM-PRINT-LINE FROM HDG-LINE-2.
030600     WRITE ANOM-PRINT-LINE FROM BLANK-LINE.
030700     IF NOT DETECTION-IS-ELIGIBLE
030800         WRITE ANOM-PRINT-LINE FROM NO-DETECTION-LINE
030900     ELSE
031000         PERFORM VARYING ANOM-IDX FROM 1 BY 1
031100                 UNTIL ANOM-IDX > WS-ANOM-COUNT
031200             MOVE WS-ANOM-ID(ANOM-IDX)      TO ADL-ID-OUT
031300             MOVE WS-ANOM-AMOUNT(ANOM-IDX)  TO ADL-AMOUNT-OUT
031400             MOVE WS-ANOM-CHANNEL(ANOM-IDX) TO ADL-CHANNEL-OUT
031500             MOVE WS-ANOM-Z(ANOM-IDX)       TO ADL-Z-OUT
031600             MOVE WS-POP-MEAN               TO ADL-MEAN-OUT
031700             WRITE ANOM-PRINT-LINE FROM ANOM-DETAIL-LINE.
031800     WRITE ANOM-PRINT-LINE FROM BLANK-LINE.
031900     MOVE WS-ANOM-COUNT TO FTR-COUNT-OUT.
032000     WRITE ANOM-PRINT-LINE FROM FOOTER-LINE.
032100 800-EXIT.
032200     EXIT.
032300******************************************************************
032400 900-OPEN-FILES.
032500     OPEN INPUT  TRANSACTION-FILE.
032600     OPEN OUTPUT ANOMALY-REPORT.
032700     IF WS-TRANFILE-STATUS NOT = '00'
032800         DISPLAY 'TXNANOM - ERROR OPENING TRANSACTION FILE, RC='
032900                 WS-TRANFILE-STATUS
033000         MOVE 'Y' TO WS-TRAN-FILE-EOF.
033100     IF WS-ANOMRPT-STATUS NOT = '00'
033200         DISPLAY 'TXNANOM - ERROR OPENING ANOMALY REPORT, RC='
033300                 WS-ANOMRPT-STATUS
033400         MOVE 'Y' TO WS-TRAN-FILE-EOF.
033500 900-EXIT.
033600     EXIT.
033700******************************************************************
033800 950-CLOSE-FILES.
033900     CLOSE TRANSACTION-FILE.
034000     CLOSE ANOMALY-REPORT.
034100 950-EXIT.
034200     EXIT.
