000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TXNFCST.
000300 AUTHOR. R B DUNCAN.
000400 INSTALLATION. PREDICTIVE TXN INTELLIGENCE UNIT.
000500 DATE-WRITTEN. 06/04/1997.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM      TXNFCST                                       *
001100*    CASH FLOW FORECASTER AND OVERDRAFT RISK ASSESSOR --         *
001200*    NIGHTLY STEP 4.                                             *
001300*                                                                *
001400*    PASS 1 READS TRANSACTION-FILE (SORTED BY DATE) AND BUILDS   *
001500*    THE SAME PER-DAY TOTAL TABLE AS TXNSTAT (CONTROL BREAK ON   *
001600*    TXN-DATE), WHILE CALLING TXNCALC PER DETAIL RECORD TO GET   *
001700*    THE OVERALL AVERAGE TRANSACTION AMOUNT NEEDED BY THE        *
001800*    OVERDRAFT-RISK ASSESSMENT.  PASS 2 FEEDS EACH DAY'S TOTAL   *
001900*    THROUGH A SECOND TXNCALC STAT AREA TO GET THE MEAN AND      *
002000*    SAMPLE STANDARD DEVIATION OF THE DAILY SERIES.  THE         *
002100*    PROJECTION LOOP THEN WALKS DAY 1 THROUGH THE FORECAST       *
002200*    HORIZON, SUBTRACTING THE DAILY MEAN EACH DAY AND BANDING    *
002300*    THE RESULT AT PLUS-OR-MINUS TWO STANDARD DEVIATIONS.        *
002400*                                                                *
002500*    THE OVERDRAFT-RISK BLOCK IS APPENDED TO THE SAME            *
002600*    FORECAST-REPORT AFTER THE PROJECTION LINES -- THE FILE      *
002700*    SET HAS NO SEPARATE OVERDRAFT-ASSESSMENT FILE.              *
002800*                                                                *
002900*    CURRENT BALANCE AND FORECAST HORIZON ARE RUN PARAMETERS.    *
003000*    UNTIL A PARAMETER FILE IS ADDED THEY ARE CARRIED AS         *
003100*    WORKING-STORAGE DEFAULTS BELOW (SEE 77-LEVEL WS-BALANCE     *
003200*    AND WS-HORIZON-DAYS).                                       *
003300*                                                                *
003400*    AMENDMENT HISTORY                                          *
003500*    DATE      INIT  REQUEST   DESCRIPTION                      *
003600*    06/04/97  RBD   PTI-0058  ORIGINAL PROGRAM                 *
003700*    01/14/99  JAT   PTI-0091  Y2K REVIEW -- FORECAST LINES ARE  *
003800*                              NUMBERED, NOT CALENDAR DATES, NO  *
003900*                              CHANGE REQUIRED                  *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS IS SEQUENTIAL
005000         FILE STATUS IS WS-TRANFILE-STATUS.
005100     SELECT FORECAST-REPORT ASSIGN TO FCSTRPT
005200         ORGANIZATION IS SEQUENTIAL
005300         ACCESS IS SEQUENTIAL
005400         FILE STATUS IS WS-FCSTRPT-STATUS.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  TRANSACTION-FILE
005800     LABEL RECORDS ARE STANDARD
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100     COPY TXNREC.
006200 FD  FORECAST-REPORT
006300     LABEL RECORDS ARE STANDARD
006400     RECORDING MODE IS F.
006500 01  FCST-PRINT-LINE.
006510     05  FILLER                     PIC X(132).
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900 77  WS-BALANCE                     PIC S9(9)V99 COMP-3
007000                                    VALUE 5000.00.
007100 77  WS-HORIZON-DAYS                PIC S9(3) COMP-3 VALUE 30.
007200 01  WS-FIELDS.
007300     05  WS-TRANFILE-STATUS         PIC X(2) VALUE SPACES.
007400     05  WS-FCSTRPT-STATUS          PIC X(2) VALUE SPACES.
007500     05  WS-TRAN-FILE-EOF           PIC X(1) VALUE 'N'.
007600         88  TRAN-FILE-AT-EOF          VALUE 'Y'.
007700     05  WS-FIRST-RECORD            PIC X(1) VALUE 'Y'.
007800         88  THIS-IS-FIRST-RECORD      VALUE 'Y'.
007850     05  FILLER                     PIC X(1) VALUE SPACE.
007900 01  WS-COUNTERS.
008000     05  WS-RECS-READ               PIC S9(9) COMP-3 VALUE ZERO.
008100     05  WS-DAYS-SEEN               PIC S9(5) COMP-3 VALUE ZERO.
008150     05  FILLER                     PIC X(1) VALUE SPACE.
008200******************************************************************
008300*    CALC-A ACCUMULATES OVER EVERY TRANSACTION (OVERALL MEAN     *
008400*    NEEDED FOR OVERDRAFT RISK).  CALC-B ACCUMULATES OVER THE    *
008500*    DAILY-TOTAL SERIES (MEAN/STDDEV NEEDED FOR THE FORECAST).   *
008600******************************************************************
008700 01  WS-CALC-A-LINKAGE.
008800     05  WS-CALCA-REQUEST           PIC X(1).
008900     05  WS-CALCA-VALUE             PIC S9(9)V99 COMP-3.
009000     05  WS-CALCA-STATS.
009100         10  WS-A-COUNT             PIC S9(9) COMP-3.
009200         10  WS-A-SUM               PIC S9(11)V99 COMP-3.
009300         10  WS-A-SUMSQ             PIC S9(15)V9999 COMP-3.
009400         10  WS-A-MIN               PIC S9(9)V99 COMP-3.
009500         10  WS-A-MAX               PIC S9(9)V99 COMP-3.
009600         10  WS-A-MEAN              PIC S9(9)V99 COMP-3.
009700         10  WS-A-STDDEV            PIC S9(9)V9999 COMP-3.
009750     05  WS-CALCA-STATS-DUMP REDEFINES WS-CALCA-STATS
009760                                    PIC X(47).
009770     05  FILLER                     PIC X(1) VALUE SPACE.
009800 01  WS-CALC-B-LINKAGE.
009900     05  WS-CALCB-REQUEST           PIC X(1).
010000     05  WS-CALCB-VALUE             PIC S9(9)V99 COMP-3.
010100     05  WS-CALCB-STATS.
010200         10  WS-B-COUNT             PIC S9(9) COMP-3.
010300         10  WS-B-SUM               PIC S9(11)V99 COMP-3.
010400         10  WS-B-SUMSQ             PIC S9(15)V9999 COMP-3.
010500         10  WS-B-MIN               PIC S9(9)V99 COMP-3.
010600         10  WS-B-MAX               PIC S9(9)V99 COMP-3.
010700         10  WS-B-MEAN              PIC S9(9)V99 COMP-3.
010800         10  WS-B-STDDEV            PIC S9(9)V9999 COMP-3.
010900     05  WS-CALCB-STATS-DUMP REDEFINES WS-CALCB-STATS
011000                                    PIC X(47).
011050     05  FILLER                     PIC X(1) VALUE SPACE.
011100******************************************************************
011200*    DAILY TOTALS TABLE, SAME SHAPE AS TXNSTAT.                  *
011300******************************************************************
011400 01  WS-DAILY-TABLE.
011500     05  WS-DAILY-ENTRY OCCURS 366 TIMES INDEXED BY DAY-IDX.
011600         10  WS-DAILY-DATE          PIC 9(8).
011700         10  WS-DAILY-TOTAL         PIC S9(11)V99 COMP-3.
011750     05  FILLER                     PIC X(1) VALUE SPACE.
011800 01  WS-DAILY-TABLE-DUMP REDEFINES WS-DAILY-TABLE.
011900     05  FILLER                     PIC X(4393).
012000 77  WS-CURRENT-DATE                PIC 9(8) VALUE ZERO.
012100******************************************************************
012200*    PROJECTION WORK FIELDS.                                     *
012300******************************************************************
012400 01  WS-PROJECTION-WORK.
012500     05  WS-PREDICTED-BALANCE       PIC S9(9)V99 COMP-3.
012600     05  WS-LOWER-BAND              PIC S9(9)V99 COMP-3.
012700     05  WS-UPPER-BAND              PIC S9(9)V99 COMP-3.
012800     05  WS-TWO-SIGMA               PIC S9(9)V9999 COMP-3.
012900     05  WS-DAY-NUMBER              PIC S9(3) COMP-3.
012950     05  FILLER                     PIC X(1) VALUE SPACE.
013000******************************************************************
013100*    OVERDRAFT-RISK WORK FIELDS.                                 *
013200******************************************************************
013300 01  WS-OVERDRAFT-WORK.
013400     05  WS-DAYS-UNTIL              PIC S9(7)V99 COMP-3.
013500     05  WS-DAYS-WHOLE              PIC S9(5) COMP-3.
013600     05  WS-DAYS-EDIT               PIC ZZZZ9.
013700     05  WS-RISK-LEVEL              PIC X(6) VALUE SPACES.
013800     05  WS-RECOMMENDATION          PIC X(90) VALUE SPACES.
013900     05  WS-DAY-ESTIMATE-VALID      PIC X(1) VALUE 'N'.
014000         88  DAY-ESTIMATE-IS-VALID     VALUE 'Y'.
014050     05  FILLER                     PIC X(1) VALUE SPACE.
014100******************************************************************
014200*    REPORT-LINE LAYOUTS.                                        *
014300******************************************************************
014400 01  HDG-LINE-1.
014500     05  FILLER                     PIC X(40) VALUE SPACES.
014600     05  FILLER                     PIC X(35)
014700         VALUE 'CASH FLOW FORECAST - TXNFCST'.
014800     05  FILLER                     PIC X(57) VALUE SPACES.
014900 01  HDG-LINE-2.
015000     05  FILLER                     PIC X(9)  VALUE 'BALANCE ='.
015100     05  HDG-BAL-OUT                PIC Z,ZZZ,ZZ9.99-.
015200     05  FILLER                     PIC X(7)  VALUE '  MEAN='.
015300     05  HDG-MEAN-OUT               PIC Z,ZZZ,ZZ9.99-.
015400     05  FILLER                     PIC X(9)  VALUE '  SIGMA= '.
015500     05  HDG-SIGMA-OUT              PIC Z,ZZZ,ZZ9.99-.
015600     05  FILLER                     PIC X(11) VALUE '  HORIZON= '.
015700     05  HDG-HORIZON-OUT            PIC ZZ9.
015800     05  FILLER                     PIC X(63) VALUE SPACES.
015900 01  FCST-DETAIL-LINE.
016000     05  FILLER                     PIC X(3)   VALUE SPACES.
016100     05  FDL-DAY-OUT                PIC ZZ9.
016200     05  FILLER                     PIC X(2)   VALUE SPACES.
016300     05  FILLER                     PIC X(11)  VALUE 'PREDICTED= '.
016400     05  FDL-PRED-OUT               PIC Z,ZZZ,ZZ9.99-.
016500     05  FILLER                     PIC X(2)   VALUE SPACES.
016600     05  FILLER                     PIC X(7)   VALUE 'LOWER= '.
016700     05  FDL-LOWER-OUT              PIC Z,ZZZ,ZZ9.99-.
016800     05  FILLER                     PIC X(2)   VALUE SPACES.
016900     05  FILLER                     PIC X(7)   VALUE 'UPPER= '.
017000     05  FDL-UPPER-OUT              PIC Z,ZZZ,ZZ9.99-.
017100     05  FILLER                     PIC X(51) VALUE SPACES.
017200 01  BLANK-LINE.
017210     05  FILLER                     PIC X(132) VALUE SPACES.
017300 01  ODA-HEADING-LINE.
017400     05  FILLER                     PIC X(40) VALUE SPACES.
017500     05  FILLER                     PIC X(28)
017600         VALUE 'OVERDRAFT RISK ASSESSMENT'.
017700     05  FILLER                     PIC X(64) VALUE SPACES.
017800 01  ODA-DETAIL-LINE-1.
017900     05  FILLER                     PIC X(9)  VALUE 'BALANCE ='.
018000     05  ODA-BAL-OUT                PIC Z,ZZZ,ZZ9.99-.
018100     05  FILLER                     PIC X(11) VALUE '  AVG SPEND='.
018200     05  ODA-AVG-OUT                PIC Z,ZZZ,ZZ9.99-.
018300     05  FILLER                     PIC X(93) VALUE SPACES.
018400 01  ODA-DETAIL-LINE-2.
018500     05  FILLER                     PIC X(6)  VALUE 'DAYS= '.
018600     05  ODA-DAYS-OUT               PIC X(5).
018700     05  FILLER                     PIC X(3)  VALUE SPACES.
018800     05  FILLER                     PIC X(6)  VALUE 'RISK= '.
018900     05  ODA-RISK-OUT               PIC X(6).
019000     05  FILLER                     PIC X(111) VALUE SPACES.
019100 01  ODA-DETAIL-LINE-3.
019200     05  FILLER                     PIC X(3)   VALUE SPACES.
019300     05  ODA-RECOMMEND-OUT          PIC X(90).
019400     05  FILLER                     PIC X(39) VALUE SPACES.
019500******************************************************************
019600 LINKAGE SECTION.
019700******************************************************************
019800 PROCEDURE DIVISION.
019900******************************************************************
020000 000-MAIN-LINE.
020100     PERFORM 900-OPEN-FILES.
020200     MOVE 'I' TO WS-CALCA-REQUEST.
020300     CALL 'TXNCALC' USING WS-CALCA-REQUEST WS-CALCA-VALUE
020400                          WS-CALCA-STATS.
020500     PERFORM 100-BUILD-DAILY-TABLE THROUGH 100-EXIT
020600             UNTIL TRAN-FILE-AT-EOF.
020700     MOVE 'F' TO WS-CALCA-REQUEST.
020800     CALL 'TXNCALC' USING WS-CALCA-REQUEST WS-CALCA-VALUE
020900                          WS-CALCA-STATS.
021000     MOVE 'I' TO WS-CALCB-REQUEST.
021100     CALL 'TXNCALC' USING WS-CALCB-REQUEST WS-CALCB-VALUE
021200                          WS-CALCB-STATS.
021300     PERFORM 250-ACCUMULATE-DAILY-SERIES
021400             VARYING DAY-IDX FROM 1 BY 1
021500             UNTIL DAY-IDX > WS-DAYS-SEEN.
021600     MOVE 'F' TO WS-CALCB-REQUEST.
021700     CALL 'TXNCALC' USING WS-CALCB-REQUEST WS-CALCB-VALUE
021800                          WS-CALCB-STATS.
021900     PERFORM 500-PROJECT-BALANCE.
022000     PERFORM 600-ASSESS-OVERDRAFT-RISK.
022100     PERFORM 800-PRODUCE-REPORT.
022200     PERFORM 950-CLOSE-FILES.
022300     GOBACK.
022400******************************************************************
022500 100-BUILD-DAILY-TABLE.
022600     PERFORM 700-READ-TRANSACTION.
022700     IF TRAN-FILE-AT-EOF
022800         GO TO 100-EXIT.
022900     MOVE 'A' TO WS-CALCA-REQUEST.
023000     MOVE TXN-AMOUNT TO WS-CALCA-VALUE.
023100     CALL 'TXNCALC' USING WS-CALCA-REQUEST WS-CALCA-VALUE
023200                          WS-CALCA-STATS.
023300     IF THIS-IS-FIRST-RECORD
023400         MOVE 'N' TO WS-FIRST-RECORD
023500         MOVE TXN-DATE-NUM TO WS-CURRENT-DATE
023600         ADD 1 TO WS-DAYS-SEEN
023700         SET DAY-IDX TO WS-DAYS-SEEN
023800         MOVE WS-CURRENT-DATE TO WS-DAILY-DATE(DAY-IDX)
023900     ELSE
024000     IF TXN-DATE-NUM NOT = WS-CURRENT-DATE
024100         MOVE TXN-DATE-NUM TO WS-CURRENT-DATE
024200         ADD 1 TO WS-DAYS-SEEN
024300         SET DAY-IDX TO WS-DAYS-SEEN
024400         MOVE WS-CURRENT-DATE TO WS-DAILY-DATE(DAY-IDX).
024500     ADD TXN-AMOUNT TO WS-DAILY-TOTAL(DAY-IDX).
024600 100-EXIT.
024700     EXIT.
024800******************************************************************
024900 250-ACCUMULATE-DAILY-SERIES.
025000     MOVE 'A' TO WS-CALCB-REQUEST.
025100     MOVE WS-DAILY-TOTAL(DAY-IDX) TO WS-CALCB-VALUE.
025200     CALL 'TXNCALC' USING WS-CALCB-REQUEST WS-CALCB-VALUE
025300                          WS-CALCB-STATS.
025400 250-EXIT.
025500     EXIT.
025600******************************************************************
025700*    PROJECT BALANCE FORWARD DAY 1 THROUGH THE HORIZON.  EACH    *
025800*    DAY'S PREDICTED BALANCE SUBTRACTS THE DAILY MEAN FROM THE   *
025900*    PRIOR DAY'S PREDICTED BALANCE (AMOUNTS ARE OUTFLOWS); THE   *
026000*    BAND IS PLUS-OR-MINUS TWO STANDARD DEVIATIONS.              *
026100******************************************************************
026200 500-PROJECT-BALANCE.
026300     COMPUTE WS-TWO-SIGMA = WS-B-STDDEV * 2.
026400     MOVE WS-BALANCE TO WS-PREDICTED-BALANCE.
026500 500-EXIT.
026600     EXIT.
026700******************************************************************
026800 600-ASSESS-OVERDRAFT-RISK.
026900     MOVE 'N' TO WS-DAY-ESTIMATE-VALID.
027000     IF WS-A-MEAN NOT > ZERO
027100         MOVE 'LOW   ' TO WS-RISK-LEVEL
027200         MOVE SPACES TO WS-RECOMMENDATION
027300         STRING 'Low risk: account balance is healthy.'
027400                 DELIMITED BY SIZE INTO WS-RECOMMENDATION
027450         GO TO 600-EXIT.
027600     MOVE 'Y' TO WS-DAY-ESTIMATE-VALID.
027700     COMPUTE WS-DAYS-UNTIL ROUNDED = WS-BALANCE / WS-A-MEAN.
027800     COMPUTE WS-DAYS-WHOLE ROUNDED = WS-DAYS-UNTIL.
027900     MOVE WS-DAYS-WHOLE TO WS-DAYS-EDIT.
028000     IF WS-DAYS-UNTIL < 7
028100         MOVE 'HIGH  ' TO WS-RISK-LEVEL
028200         STRING 'High risk: only ' DELIMITED BY SIZE
028300                 WS-DAYS-EDIT DELIMITED BY SIZE
028400                 ' days of spending remaining. Consider reducing'
028500                     DELIMITED BY SIZE
028600                 ' expenses or depositing funds.' DELIMITED BY SIZE
028700                 INTO WS-RECOMMENDATION
028800     ELSE
028900     IF WS-DAYS-UNTIL < 14
029000         MOVE 'MEDIUM' TO WS-RISK-LEVEL
029100         STRING 'Medium risk: ' DELIMITED BY SIZE
029200                 WS-DAYS-EDIT DELIMITED BY SIZE
029300                 ' days of spending remaining. Monitor your'
029400                     DELIMITED BY SIZE
029500                 ' spending closely.' DELIMITED BY SIZE
029600                 INTO WS-RECOMMENDATION
029700     ELSE
029800         MOVE 'LOW   ' TO WS-RISK-LEVEL
029900         STRING 'Low risk: your account balance is healthy.'
030000                 DELIMITED BY SIZE
030100                 INTO WS-RECOMMENDATION.
030200 600-EXIT.
030300     EXIT.
030400******************************************************************
030500 700-READ-TRANSACTION.
030600     READ TRANSACTION-FILE
030700         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
030800     IF WS-TRANFILE-STATUS = '00'
030900         ADD 1 TO WS-RECS-READ
031000     ELSE
031100     IF WS-TRANFILE-STATUS = '10'
031200         MOVE 'Y' TO WS-TRAN-FILE-EOF
031300     ELSE
031400         DISPLAY 'TXNFCST - TRANSACTION FILE READ ERROR, STATUS='
031500                 WS-TRANFILE-STATUS
031600         MOVE 'Y' TO WS-TRAN-FILE-EOF.
031700 700-EXIT.
031800     EXIT.
031900******************************************************************
032000 800-PRODUCE-REPORT.
032100     WRITE FCST-PRINT-LINE FROM HDG-LINE-1.
032200     MOVE WS-BALANCE      TO HDG-BAL-OUT.
032300     MOVE WS-B-MEAN       TO HDG-MEAN-OUT.
032400     MOVE WS-B-STDDEV     TO HDG-SIGMA-OUT.
032500     MOVE WS-HORIZON-DAYS TO HDG-HORIZON-OUT.
032600     WRITE FCST-PRINT-LINE FROM HDG-LINE-2.
032700     WRITE FCST-PRINT-LINE FROM BLANK-LINE.
032800     PERFORM 810-WRITE-FORECAST-DAY
032900             VARYING WS-DAY-NUMBER FROM 1 BY 1
033000             UNTIL WS-DAY-NUMBER > WS-HORIZON-DAYS.
033100     WRITE FCST-PRINT-LINE FROM BLANK-LINE.
033200     WRITE FCST-PRINT-LINE FROM ODA-HEADING-LINE.
033300     MOVE WS-BALANCE TO ODA-BAL-OUT.
033400     MOVE WS-A-MEAN  TO ODA-AVG-OUT.
033500     WRITE FCST-PRINT-LINE FROM ODA-DETAIL-LINE-1.
033600     IF DAY-ESTIMATE-IS-VALID
033700         MOVE WS-DAYS-EDIT TO ODA-DAYS-OUT
033800     ELSE
033900         MOVE 'N/A' TO ODA-DAYS-OUT.
034000     MOVE WS-RISK-LEVEL TO ODA-RISK-OUT.
034100     WRITE FCST-PRINT-LINE FROM ODA-DETAIL-LINE-2.
034200     MOVE WS-RECOMMENDATION TO ODA-RECOMMEND-OUT.
034300     WRITE FCST-PRINT-LINE FROM ODA-DETAIL-LINE-3.
034400 800-EXIT.
034500     EXIT.
034600******************************************************************
034700 810-WRITE-FORECAST-DAY.
034800     SUBTRACT WS-B-MEAN FROM WS-PREDICTED-BALANCE.
034900     COMPUTE WS-LOWER-BAND = WS-PREDICTED-BALANCE - WS-TWO-SIGMA.
035000     COMPUTE WS-UPPER-BAND = WS-PREDICTED-BALANCE + WS-TWO-SIGMA.
035100     MOVE WS-DAY-NUMBER      TO FDL-DAY-OUT.
035200     MOVE WS-PREDICTED-BALANCE TO FDL-PRED-OUT.
035300     MOVE WS-LOWER-BAND      TO FDL-LOWER-OUT.
035400     MOVE WS-UPPER-BAND      TO FDL-UPPER-OUT.
035500     WRITE FCST-PRINT-LINE FROM FCST-DETAIL-LINE.
035600 810-EXIT.
035700     EXIT.
035800******************************************************************
035900 900-OPEN-FILES.
036000     OPEN INPUT  TRANSACTION-FILE.
036100     OPEN OUTPUT FORECAST-REPORT.
036200     IF WS-TRANFILE-STATUS NOT = '00'
036300         DISPLAY 'TXNFCST - ERROR OPENING TRANSACTION FILE, RC='
036400                 WS-TRANFILE-STATUS
036500         MOVE 'Y' TO WS-TRAN-FILE-EOF.
036600     IF WS-FCSTRPT-STATUS NOT = '00'
036700         DISPLAY 'TXNFCST - ERROR OPENING FORECAST REPORT, RC='
036800                 WS-FCSTRPT-STATUS
036900         MOVE 'Y' TO WS-TRAN-FILE-EOF.
037000 900-EXIT.
037100     EXIT.
037200******************************************************************
037300 950-CLOSE-FILES.
037400     CLOSE TRANSACTION-FILE.
037500     CLOSE FORECAST-REPORT.
037600 950-EXIT.
037700     EXIT.
